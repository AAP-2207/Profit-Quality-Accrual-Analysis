000010********************************************
000020*                                          *
000030*  WORKING STORAGE FOR THE PROFIT QUALITY  *
000040*   PER-YEAR FIGURES TABLE                 *
000050*     MAX 10 FISCAL YEARS, OLDEST FIRST    *
000060********************************************
000070* SHARED BY PQ100 (WORKING-STORAGE) AND PQ110
000080* (LINKAGE) SO BOTH SEE THE SAME YEAR DATA.
000090*
000100* 04/03/26 VBC - CREATED.
000110* 11/03/26 VBC - ADDED FCF AND DEP-PCT DERIVED ARRAYS.
000120* 22/04/26 VBC - PAT/CFO/EBITDA/DEPRECIATION/SALES/
000130*                CAPEX/FCF WIDENED TO 13 INTEGER
000140*                DIGITS TO MATCH FDPQCOF REWIDTH.
000150*
000160 01  PQ-YEAR-COUNT           PIC 9(02)   COMP.
000170*
000180 01  PQ-YEAR-TABLE.
000190     03  PQY-ENTRY                       OCCURS 10 TIMES
000200                                          INDEXED BY PQY-IX.
000210         05  PQY-CAL-YEAR        PIC 9(04).
000220         05  PQY-PAT             PIC S9(13)V99.
000230         05  PQY-CFO             PIC S9(13)V99.
000240         05  PQY-EBITDA          PIC S9(13)V99.
000250         05  PQY-DEPRECIATION    PIC S9(13)V99.
000260         05  PQY-SALES           PIC S9(13)V99.
000270         05  PQY-CAPEX           PIC S9(13)V99.
000280         05  PQY-FCF             PIC S9(13)V99.
000290         05  PQY-DEP-PCT         PIC S9(05)V9999.
000300         05  FILLER              PIC X(04).
000310*
