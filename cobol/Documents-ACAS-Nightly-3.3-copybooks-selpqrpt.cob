000010********************************************
000020*  SELECT FOR PROFIT QUALITY REPORT FILE   *
000030********************************************
000040*
000050* 04/03/26 VBC - CREATED.
000060*
000070     SELECT PQ-RPT-FILE ASSIGN TO "PQRPT"
000080            ORGANIZATION       IS LINE SEQUENTIAL
000090            FILE STATUS        IS PQ-RPT-STATUS.
000100*
