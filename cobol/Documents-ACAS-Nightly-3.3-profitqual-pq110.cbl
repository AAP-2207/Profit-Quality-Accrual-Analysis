000010****************************************************
000020*                                                  *
000030*   P Q 1 1 0    -    P R O F I T   Q U A L I T Y  *
000040*        M E T R I C   C A L C U L A T I O N       *
000050****************************************************
000060*
000070* CALLED ONCE PER COMPANY BY PQ100 WITH THE YEAR
000080* TABLE AND CALCULATION AREA ALREADY LOADED.  RUNS
000090* THE SIX PROFIT-QUALITY MEASURES U1-1 THRU U1-6 IN
000100* SEQUENCE AND HANDS THE RATIOS, SCORES AND WARNING
000110* SWITCHES BACK TO THE CALLER IN PQ-CALC-AREA.
000120*
000130* THIS PROGRAM DOES NO I/O OF ITS OWN - NO FILES,
000140* NO DISPLAY OF MESSAGES.  ALL WARNINGS ARE RAISED
000150* AS SWITCHES FOR PQ100 TO WORD AND PRINT.
000160*
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID.        PQ110.
000190 AUTHOR.            V B COEN.
000200 INSTALLATION.      APPLEWOOD COMPUTERS.
000210 DATE-WRITTEN.      04/03/1988.
000220 DATE-COMPILED.
000230 SECURITY.          APPLEWOOD COMPUTERS - IN CONFIDENCE.
000240*
000250****************************************************
000260*                 CHANGE   LOG                     *
000270****************************************************
000280* 04/03/88 VBC 0001 - CREATED. PAT/CFO AND CFO/                   000001  
000290*               EBITDA RATIOS.                                    000001  
000300* 18/03/88 VBC 0002 - ADDED ACCRUAL RATIO/SCORE                   000002  
000310*               BANDING TABLE PER FINANCE DEPT.                   000002  
000320* 02/09/88 VBC 0004 - DEPRECIATION VOLATILITY VIA                 000004  
000330*               SAMPLE STD DEV, NO SQRT FUNCTION                  000004  
000340*               ON THIS COMPILER SO NEWTON LOOP                   000004  
000350*               ADDED (SEE 9800).                                 000004  
000360* 11/01/89 VBC 0006 - CASH SCORE / EARNING RATE                   000006  
000370*               BANDING TABLE, PER U1-5.                          000006  
000380* 23/06/89 VBC 0008 - FCF LACK OF QUALITY FLAG,                   000008  
000390*               BORROWS 9800 SQRT ROUTINE.                        000008  
000400* 14/02/91 VBC 0013 - ONLY3 WARNING WHEN LESS THAN                000013  
000410*               10 YEARS SUPPLIED.                                000013  
000420* 30/07/93 VBC 0019 - ZERO DENOMINATOR GUARDS                     000019  
000430*               TIGHTENED THROUGHOUT AFTER AUDIT                  000019  
000440*               QUERY ON DIVIDE BY ZERO ABENDS.                   000019  
000450* 17/11/98 VBC 0027 - Y2K: PQY-CAL-YEAR ALREADY 4                 000027  
000460*               DIGIT, NO CHANGE NEEDED. REVIEWED                 000027  
000470*               AND SIGNED OFF PER MEMO 98/114.                   000027  
000480* 09/05/02 PXW 0031 - CORRECTED ACCRUAL RATIO SIGN                000031  
000490*               ON LOSS-MAKING YEARS PER TICKET                   000031  
000500*               FIN-4471.                                         000031  
000510* 21/01/07 PXW 0038 - RE-KEYED 9800 SQRT ROUTINE,                 000038  
000520*               OLD ONE LOOPED TOO FEW TIMES FOR                  000038  
000530*               LARGE VARIANCES.                                  000038  
000540* 15/03/26 VBC 0042 - REBUILT FOR THE NEW PROFIT                  000042  
000550*               QUALITY SUITE, SEPARATED FROM THE                 000042  
000560*               OLD SCORING BATCH.                                000042  
000570* 22/04/26 VBC 0043 - CUM/SUM AND EXPECTED-EARNINGS               000043  
000580*               WORK FIELDS WIDENED TO MATCH THE                  000043  
000590*               13-DIGIT FDPQCOF REWIDTH - SEE                    000043  
000600*               WSPQYEAR/WSPQCALC.                                000043  
000610* 05/08/26 VBC 0044 - PARAGRAPH AND STEP LEVEL                    000044  
000620*               COMMENTARY ADDED THROUGHOUT THE SIX               000044  
000630*               U1-N SECTIONS - PREVIOUS PASS LEFT                000044  
000640*               THE HELPER PARAGRAPHS UNDER EACH                  000044  
000650*               SECTION BANNER WITHOUT THEIR OWN                  000044  
000660*               COMMENTARY.  NO LOGIC CHANGED.                    000044  
000670*
000680 ENVIRONMENT DIVISION.
000690*    NO INPUT-OUTPUT SECTION - THIS PROGRAM HAS NO
000700*    SELECT/FD OF ITS OWN, IT ONLY COMPUTES INTO THE
000710*    LINKAGE AREA PASSED DOWN FROM PQ100.
000720 CONFIGURATION SECTION.
000730 SOURCE-COMPUTER.   IBM-370.
000740 OBJECT-COMPUTER.   IBM-370.
000750 SPECIAL-NAMES.
000760*    C01 CARRIED OVER FROM THE PQ100 COPY FOR HOUSE
000770*    CONSISTENCY EVEN THOUGH THIS PROGRAM NEVER PRINTS.
000780     C01 IS TOP-OF-FORM.
000790*
000800 DATA DIVISION.
000810 WORKING-STORAGE SECTION.
000820*
000830 77  PROG-NAME              PIC X(15) VALUE "PQ110 (4.2.00)".
000840*    VERSION LITERAL BUMPED WITH EACH RELEASE THAT
000850*    TOUCHES THE CALC LOGIC - SEE THE CHANGE LOG ABOVE
000860*    FOR WHAT EACH VERSION CHANGED.
000870*
000880* NEWTON'S METHOD SQUARE ROOT WORK AREA, SHARED BY
000890* U1-4 AND U1-6 (BOTH NEED A SAMPLE STANDARD
000900* DEVIATION) - SEE 9800 BELOW.  NO SQRT FUNCTION ON
000910* THIS COMPILER.
000920*
000930 77  WS-SQRT-INPUT          PIC S9(9)V9999 COMP.
000940 77  WS-SQRT-RESULT         PIC S9(9)V9999 COMP.
000950 77  WS-SQRT-COUNT          PIC 9(02)      COMP.
000960 77  WS-DIFF                PIC S9(9)V9999 COMP.
000970 77  WS-SUM-SQ-DIFF         PIC S9(11)V9999 COMP.
000980*
000990* U1-1 WORKING FIGURES - CUMULATIVE PAT AND CFO
001000* ACROSS EVERY YEAR SUPPLIED.
001010*
001020 01  WS-CUM-TOTALS.
001030     03  WS-CUM-PAT         PIC S9(14)V99.
001040     03  WS-CUM-CFO         PIC S9(14)V99.
001050     03  FILLER             PIC X(04).
001060*
001070* CHARACTER VIEW OF THE ABOVE - HOUSE HABIT SO A
001080* DUMP OF THIS AREA READS AS DIGITS RATHER THAN A
001090* DISPLAY-USAGE BIT PATTERN.
001100*
001110 01  WS-CUM-TOTALS-VIEW REDEFINES WS-CUM-TOTALS.
001120     03  WS-CUM-PAT-X       PIC X(16).
001130     03  WS-CUM-CFO-X       PIC X(16).
001140     03  FILLER             PIC X(04).
001150*
001160* U1-2 WORKING FIGURES - THE MEAN OF EACH YEAR'S OWN
001170* CFO/EBITDA RATIO, NOT A RATIO OF THE CUMULATIVE
001180* TOTALS (THAT IS WHAT U1-1 DOES).
001190*
001200 01  WS-RATIO-WORK.
001210     03  WS-SUM-RATIO       PIC S9(05)V9999 COMP.
001220     03  WS-YEARLY-RATIO    PIC S9(05)V9999 COMP.
001230     03  WS-VALID-YEARS     PIC 9(02)       COMP.
001240     03  FILLER             PIC X(04).
001250*
001260* U1-3 WORKING FIGURES - MEAN PAT AND MEAN ABSOLUTE
001270* ACCRUAL (|PAT - CFO|) ACROSS THE PERIOD, USED TO
001280* BAND THE 1-10 ACCRUAL QUALITY SCORE.
001290*
001300 01  WS-ACCRUAL-WORK.
001310     03  WS-SUM-PAT         PIC S9(14)V99.
001320     03  WS-SUM-ABS-ACCRUAL PIC S9(14)V99.
001330     03  WS-ACCRUAL-Y       PIC S9(13)V99.
001340     03  WS-AVG-PAT-3       PIC S9(13)V99.
001350     03  WS-AVG-ABS-ACCRUAL PIC S9(13)V99.
001360     03  FILLER             PIC X(04).
001370*
001380* U1-3 BANDING TABLE - LOWER ACCRUAL RATIO SCORES
001390* HIGHER (BETTER QUALITY).  BUILT AS A VALUE TABLE
001400* OF ALTERNATING LIMIT/SCORE PAIRS AND REDEFINED
001410* BELOW INTO AN OCCURS FOR SEARCH.
001420*
001430 01  WS-ACCRUAL-BAND-VALUES.
001440     03  FILLER PIC 9V999 VALUE 0.050.
001450     03  FILLER PIC 9(02) VALUE 10.
001460     03  FILLER PIC 9V999 VALUE 0.100.
001470     03  FILLER PIC 9(02) VALUE 09.
001480     03  FILLER PIC 9V999 VALUE 0.150.
001490     03  FILLER PIC 9(02) VALUE 08.
001500     03  FILLER PIC 9V999 VALUE 0.200.
001510     03  FILLER PIC 9(02) VALUE 07.
001520     03  FILLER PIC 9V999 VALUE 0.250.
001530     03  FILLER PIC 9(02) VALUE 06.
001540     03  FILLER PIC 9V999 VALUE 0.300.
001550     03  FILLER PIC 9(02) VALUE 05.
001560     03  FILLER PIC 9V999 VALUE 0.350.
001570     03  FILLER PIC 9(02) VALUE 04.
001580     03  FILLER PIC 9V999 VALUE 0.400.
001590     03  FILLER PIC 9(02) VALUE 03.
001600     03  FILLER PIC 9V999 VALUE 0.450.
001610     03  FILLER PIC 9(02) VALUE 02.
001620     03  FILLER PIC 9V999 VALUE 9.999.
001630     03  FILLER PIC 9(02) VALUE 01.
001640 01  WS-ACCRUAL-BAND-TABLE REDEFINES WS-ACCRUAL-BAND-VALUES.
001650     03  WS-AB-ENTRY OCCURS 10 TIMES INDEXED BY WS-AB-IX.
001660         05  WS-AB-LIMIT    PIC 9V999.
001670         05  WS-AB-SCORE    PIC 9(02).
001680*
001690* U1-4 WORKING FIGURES - MEAN DEPRECIATION-TO-SALES
001700* PERCENT AND ITS SAMPLE VARIANCE/STANDARD DEVIATION
001710* ACROSS THE PERIOD.
001720*
001730 01  WS-DEP-WORK.
001740     03  WS-SUM-DEP-PCT     PIC S9(07)V9999 COMP.
001750     03  WS-AVG-DEP-PCT     PIC S9(07)V9999 COMP.
001760     03  WS-DEP-VARIANCE    PIC S9(09)V9999 COMP.
001770     03  WS-DEP-STD-DEV     PIC S9(09)V9999 COMP.
001780     03  FILLER             PIC X(04).
001790*
001800* U1-6 WORKING FIGURES - NAMED WITH A "-6" SUFFIX TO
001810* KEEP THEM DISTINCT FROM PQ100'S OWN FCF DISPLAY
001820* FIGURES OF SIMILAR NAME (WS-AVG-FCF THERE VS
001830* WS-AVG-FCF-6 HERE) - THE TWO PROGRAMS COMPUTE THE
001840* SAME ARITHMETIC INDEPENDENTLY, SEE PQ100 1040.
001850*
001860 01  WS-FCF-WORK.
001870     03  WS-SUM-FCF         PIC S9(14)V99.
001880     03  WS-AVG-FCF-6       PIC S9(13)V99.
001890     03  WS-NEG-FCF-COUNT   PIC 9(02)       COMP.
001900     03  WS-FCF-VARIANCE    PIC S9(09)V9999 COMP.
001910     03  WS-FCF-CV-PCT-6    PIC S9(05)V9999 COMP.
001920     03  WS-PCT-NEG-6       PIC S9(03)V9999 COMP.
001930     03  FILLER             PIC X(04).
001940*
001950* U1-5 WORKING FIGURES - EXPECTED EARNINGS AT THE
001960* RISK-FREE RATE AND THE RATIO OF ACTUAL TO EXPECTED,
001970* THE "-5" SUFFIX FOR THE SAME REASON AS "-6" ABOVE.
001980*
001990 01  WS-CASH-WORK.
002000     03  WS-EXPECTED-EARNINGS-5 PIC S9(13)V99.
002010     03  WS-EARNING-RATIO-5     PIC S9(05)V9999 COMP.
002020     03  FILLER                 PIC X(04).
002030*
002040* U1-5 BANDING TABLE - HIGHER ACTUAL/EXPECTED EARNING
002050* RATIO SCORES HIGHER, SAME LIMIT/SCORE PAIR LAYOUT
002060* AS THE ACCRUAL BAND TABLE ABOVE.
002070*
002080 01  WS-CASH-BAND-VALUES.
002090     03  FILLER PIC 9V9999 VALUE 3.0000.
002100     03  FILLER PIC 9(02)  VALUE 10.
002110     03  FILLER PIC 9V9999 VALUE 2.5000.
002120     03  FILLER PIC 9(02)  VALUE 09.
002130     03  FILLER PIC 9V9999 VALUE 2.0000.
002140     03  FILLER PIC 9(02)  VALUE 08.
002150     03  FILLER PIC 9V9999 VALUE 1.5000.
002160     03  FILLER PIC 9(02)  VALUE 07.
002170     03  FILLER PIC 9V9999 VALUE 1.2000.
002180     03  FILLER PIC 9(02)  VALUE 06.
002190     03  FILLER PIC 9V9999 VALUE 1.0000.
002200     03  FILLER PIC 9(02)  VALUE 05.
002210     03  FILLER PIC 9V9999 VALUE 0.8000.
002220     03  FILLER PIC 9(02)  VALUE 04.
002230     03  FILLER PIC 9V9999 VALUE 0.5000.
002240     03  FILLER PIC 9(02)  VALUE 03.
002250     03  FILLER PIC 9V9999 VALUE 0.0001.
002260     03  FILLER PIC 9(02)  VALUE 02.
002270 01  WS-CASH-BAND-TABLE REDEFINES WS-CASH-BAND-VALUES.
002280     03  WS-CB-ENTRY OCCURS 9 TIMES INDEXED BY WS-CB-IX.
002290         05  WS-CB-LIMIT    PIC 9V9999.
002300         05  WS-CB-SCORE    PIC 9(02).
002310*
002320 LINKAGE SECTION.
002330*    BOTH AREAS BELOW ARE OWNED BY PQ100 - PQ-YEAR-*
002340*    IS READ ONLY HERE, PQ-CALC-AREA IS WHERE EVERY
002350*    RATIO/SCORE/WARNING THIS PROGRAM PRODUCES GETS
002360*    WRITTEN FOR PQ100 TO PICK UP ON RETURN.
002370 COPY WSPQYEAR.
002380 COPY WSPQCALC.
002390*
002400 PROCEDURE DIVISION USING PQ-YEAR-COUNT
002410*                        POSITIONAL LINKAGE - ORDER
002420*                        MUST MATCH THE CALL STATEMENT
002430*                        IN PQ100 PARAGRAPH 1000 EXACTLY.
002440                          PQ-YEAR-TABLE
002450                          PQ-CALC-AREA.
002460*
002470 0000-MAIN.
002480*    ONLY PARAGRAPH THE CALL FROM PQ100 EVER ENTERS -
002490*    RUNS THE SIX MEASURES IN A FIXED ORDER SINCE
002500*    NONE OF THEM DEPEND ON ANOTHER'S RESULT.  EACH
002510*    ONE FILLS IN ITS OWN FIELDS OF PQ-CALC-AREA.
002520     PERFORM 1000-CALC-PAT-CFO-RATIO   THRU 1000-EXIT.
002530     PERFORM 2000-CALC-CFO-EBITDA-RATIO THRU 2000-EXIT.
002540     PERFORM 3000-CALC-ACCRUAL-SCORE   THRU 3000-EXIT.
002550     PERFORM 4000-CALC-DEP-VOLATILITY  THRU 4000-EXIT.
002560     PERFORM 5000-CALC-CASH-SCORE      THRU 5000-EXIT.
002570     PERFORM 6000-CALC-FCF-QUALITY     THRU 6000-EXIT.
002580*    HOUSE STYLE - FALL THROUGH VIA GO TO RATHER THAN
002590*    LETTING CONTROL DROP OFF THE END OF THE
002600*    PARAGRAPH RANGE.
002610     GO TO 0000-EXIT.
002620 0000-EXIT.
002630*    EXIT PROGRAM RATHER THAN STOP RUN - THIS IS A
002640*    CALLED SUBPROGRAM, NOT THE JOB STEP ENTRY POINT.
002650     EXIT PROGRAM.
002660*
002670****************************************************
002680*  U1-1  CUMULATIVE CFO / CUMULATIVE PAT            *
002690****************************************************
002700 1000-CALC-PAT-CFO-RATIO.
002710*    CLEAR THE RUNNING TOTALS AND BOTH WARNING FLAGS
002720*    BEFORE EACH COMPANY - PQ-CALC-AREA IS SHARED
002730*    ACROSS CALLS SO NOTHING MAY BE LEFT OVER FROM
002740*    THE PRIOR SYMBOL.
002750     MOVE ZERO TO WS-CUM-PAT WS-CUM-CFO.
002760     MOVE "N" TO PQC-CFO-PAT-WARN-INSUFF.
002770     MOVE "N" TO PQC-CFO-PAT-WARN-ONLY3.
002780     IF PQ-YEAR-COUNT < 1
002790*        NO HISTORY AT ALL - RATIO IS MEANINGLESS,
002800*        FLAG IT RATHER THAN DIVIDE BY ZERO BELOW.
002810         MOVE ZERO TO PQC-CFO-PAT-RATIO
002820         MOVE "Y" TO PQC-CFO-PAT-WARN-INSUFF
002830     ELSE
002840*        SUM PAT AND CFO ACROSS EVERY YEAR ROW PQ100
002850*        LOADED INTO PQ-YEAR-TABLE (SEE 1020 THERE).
002860         PERFORM 1010-SUM-PAT-CFO THRU 1010-EXIT
002870             VARYING PQY-IX FROM 1 BY 1
002880             UNTIL PQY-IX > PQ-YEAR-COUNT
002890         IF WS-CUM-PAT = ZERO
002900*            CUMULATIVE PAT IS ZERO - GUARD THE
002910*            DIVIDE RATHER THAN ABEND THE STEP.
002920             MOVE ZERO TO PQC-CFO-PAT-RATIO
002930         ELSE
002940             COMPUTE PQC-CFO-PAT-RATIO ROUNDED =
002950                     WS-CUM-CFO / WS-CUM-PAT
002960         END-IF
002970         IF PQ-YEAR-COUNT < 10
002980*            LESS THAN A FULL TEN YEAR HISTORY - THE
002990*            RATIO STILL GOES OUT BUT SET THE ONLY3
003000*            WARNING SO PQ100 CAN FLAG IT ON PQR-JJ.
003010             MOVE "Y" TO PQC-CFO-PAT-WARN-ONLY3
003020         END-IF
003030     END-IF.
003040 1000-EXIT.
003050     EXIT.
003060*
003070 1010-SUM-PAT-CFO.
003080*    ONE PASS OF THE VARYING LOOP ABOVE - ADD THIS
003090*    YEAR'S PAT AND CFO INTO THE RUNNING TOTALS.
003100     ADD PQY-PAT (PQY-IX) TO WS-CUM-PAT.
003110     ADD PQY-CFO (PQY-IX) TO WS-CUM-CFO.
003120 1010-EXIT.
003130     EXIT.
003140*
003150****************************************************
003160*  U1-2  MEAN OF YEARLY CFO / EBITDA                *
003170****************************************************
003180 2000-CALC-CFO-EBITDA-RATIO.
003190*    MEAN OF THE YEARLY CFO/EBITDA RATIO, NOT THE
003200*    RATIO OF THE SUMS - A COMPANY WITH ONE HUGE
003210*    EBITDA YEAR AND SEVERAL SMALL ONES SHOULD NOT
003220*    HAVE THAT ONE YEAR SWAMP THE AVERAGE.
003230     MOVE ZERO TO WS-SUM-RATIO WS-VALID-YEARS.
003240     PERFORM 2010-ACCUM-CFO-EBITDA THRU 2010-EXIT
003250         VARYING PQY-IX FROM 1 BY 1
003260         UNTIL PQY-IX > PQ-YEAR-COUNT.
003270     IF WS-VALID-YEARS = ZERO
003280*        EVERY YEAR HAD A ZERO EBITDA - NOTHING WAS
003290*        ACCUMULATED, SO THE RATIO IS ZERO RATHER
003300*        THAN AN UNDEFINED DIVIDE.
003310         MOVE ZERO TO PQC-CFO-EBITDA-RATIO
003320     ELSE
003330         COMPUTE PQC-CFO-EBITDA-RATIO ROUNDED =
003340                 WS-SUM-RATIO / WS-VALID-YEARS
003350     END-IF.
003360 2000-EXIT.
003370     EXIT.
003380*
003390 2010-ACCUM-CFO-EBITDA.
003400*    SKIP A ZERO EBITDA YEAR ENTIRELY RATHER THAN
003410*    DIVIDE BY IT - WS-VALID-YEARS ONLY COUNTS YEARS
003420*    THAT ACTUALLY CONTRIBUTED TO WS-SUM-RATIO.
003430     IF PQY-EBITDA (PQY-IX) NOT = ZERO
003440         COMPUTE WS-YEARLY-RATIO ROUNDED =
003450                 PQY-CFO (PQY-IX) / PQY-EBITDA (PQY-IX)
003460         ADD WS-YEARLY-RATIO TO WS-SUM-RATIO
003470         ADD 1 TO WS-VALID-YEARS
003480     END-IF.
003490 2010-EXIT.
003500     EXIT.
003510*
003520****************************************************
003530*  U1-3  MEAN ABS ACCRUAL / MEAN PAT, SCORE 1-10    *
003540****************************************************
003550 3000-CALC-ACCRUAL-SCORE.
003560*    A NEUTRAL SCORE OF 5 IS THE FALLBACK WHENEVER WE
003570*    CANNOT FORM A SENSIBLE RATIO - NO YEARS, OR AN
003580*    AVERAGE PAT OF ZERO.  A NEUTRAL SCORE KEEPS THE
003590*    COMPANY OUT OF BOTH TAILS OF THE BAND TABLE.
003600     MOVE ZERO TO WS-SUM-PAT WS-SUM-ABS-ACCRUAL.
003610     IF PQ-YEAR-COUNT = ZERO
003620         MOVE 5 TO PQC-ACCRUAL-SCORE
003630         MOVE ZERO TO PQC-ACCRUAL-RATIO
003640     ELSE
003650         PERFORM 3010-ACCUM-ACCRUAL THRU 3010-EXIT
003660             VARYING PQY-IX FROM 1 BY 1
003670             UNTIL PQY-IX > PQ-YEAR-COUNT
003680         COMPUTE WS-AVG-PAT-3 ROUNDED =
003690                 WS-SUM-PAT / PQ-YEAR-COUNT
003700         IF WS-AVG-PAT-3 = ZERO
003710             MOVE 5 TO PQC-ACCRUAL-SCORE
003720             MOVE ZERO TO PQC-ACCRUAL-RATIO
003730         ELSE
003740*            RATIO OF MEAN ABSOLUTE ACCRUAL TO MEAN
003750*            PAT - THE HIGHER THIS RUNS THE MORE OF
003760*            REPORTED EARNINGS IS ACCRUAL RATHER THAN
003770*            CASH, SO THE LOWER THE SCORE BELOW.
003780             COMPUTE WS-AVG-ABS-ACCRUAL ROUNDED =
003790                     WS-SUM-ABS-ACCRUAL / PQ-YEAR-COUNT
003800             COMPUTE PQC-ACCRUAL-RATIO ROUNDED =
003810                     WS-AVG-ABS-ACCRUAL / WS-AVG-PAT-3
003820             PERFORM 3020-BAND-ACCRUAL-SCORE THRU 3020-EXIT
003830         END-IF
003840     END-IF.
003850 3000-EXIT.
003860     EXIT.
003870*
003880 3010-ACCUM-ACCRUAL.
003890*    ACCRUAL FOR THE YEAR IS PAT LESS CFO - TAKE THE
003900*    ABSOLUTE VALUE SINCE BOTH AN OVER-ACCRUAL AND AN
003910*    UNDER-ACCRUAL YEAR SIGNAL THE SAME EARNINGS
003920*    QUALITY CONCERN.
003930     ADD PQY-PAT (PQY-IX) TO WS-SUM-PAT.
003940     COMPUTE WS-ACCRUAL-Y =
003950             PQY-PAT (PQY-IX) - PQY-CFO (PQY-IX).
003960     IF WS-ACCRUAL-Y < ZERO
003970         COMPUTE WS-ACCRUAL-Y = WS-ACCRUAL-Y * -1
003980     END-IF.
003990     ADD WS-ACCRUAL-Y TO WS-SUM-ABS-ACCRUAL.
004000 3010-EXIT.
004010     EXIT.
004020*
004030 3020-BAND-ACCRUAL-SCORE.
004040*    WALK WS-AB-ENTRY (SEE WS-ACCRUAL-BAND-VALUES)
004050*    LOW LIMIT TO HIGH - THE FIRST ENTRY WHOSE LIMIT
004060*    EXCEEDS THE RATIO SETS THE SCORE.  RATIO ABOVE
004070*    THE LAST TABLE LIMIT FALLS THROUGH TO AT END.
004080     SET WS-AB-IX TO 1.
004090     SEARCH WS-AB-ENTRY
004100         AT END
004110             MOVE 1 TO PQC-ACCRUAL-SCORE
004120         WHEN PQC-ACCRUAL-RATIO < WS-AB-LIMIT (WS-AB-IX)
004130             MOVE WS-AB-SCORE (WS-AB-IX) TO PQC-ACCRUAL-SCORE
004140     END-SEARCH.
004150 3020-EXIT.
004160     EXIT.
004170*
004180****************************************************
004190*  U1-4  DEPRECIATION/SALES VOLATILITY, SAMPLE SD   *
004200****************************************************
004210 4000-CALC-DEP-VOLATILITY.
004220*    NEED AT LEAST TWO YEARS FOR A SAMPLE STANDARD
004230*    DEVIATION (DIVISOR IS N-1 IN 4020) - ONE YEAR OR
004240*    NONE REPORTS ZERO VOLATILITY RATHER THAN BLOW UP.
004250     IF PQ-YEAR-COUNT < 2
004260         MOVE ZERO TO PQC-DEP-VOLATILITY-PCT
004270     ELSE
004280         MOVE ZERO TO WS-SUM-DEP-PCT
004290         PERFORM 4010-ACCUM-DEP-PCT THRU 4010-EXIT
004300             VARYING PQY-IX FROM 1 BY 1
004310             UNTIL PQY-IX > PQ-YEAR-COUNT
004320         COMPUTE WS-AVG-DEP-PCT ROUNDED =
004330                 WS-SUM-DEP-PCT / PQ-YEAR-COUNT
004340         IF WS-AVG-DEP-PCT = ZERO
004350             MOVE ZERO TO PQC-DEP-VOLATILITY-PCT
004360         ELSE
004370*            COEFFICIENT OF VARIATION - STD DEV OVER
004380*            THE MEAN, EXPRESSED AS A PERCENT.
004390             PERFORM 4020-COMPUTE-DEP-STD-DEV THRU 4020-EXIT
004400             COMPUTE PQC-DEP-VOLATILITY-PCT ROUNDED =
004410                     WS-DEP-STD-DEV / WS-AVG-DEP-PCT * 100
004420         END-IF
004430     END-IF.
004440 4000-EXIT.
004450     EXIT.
004460*
004470 4010-ACCUM-DEP-PCT.
004480*    RUNNING SUM OF DEPRECIATION-TO-SALES ACROSS THE
004490*    YEARS ON FILE - AVERAGED BY THE CALLER ABOVE.
004500     ADD PQY-DEP-PCT (PQY-IX) TO WS-SUM-DEP-PCT.
004510 4010-EXIT.
004520     EXIT.
004530*
004540 4020-COMPUTE-DEP-STD-DEV.
004550*    TWO PASS ALGORITHM - 4021 BELOW SUMS THE SQUARED
004560*    DEVIATIONS FROM THE MEAN ALREADY COMPUTED IN
004570*    4000, THEN WE DIVIDE BY N-1 AND HAND THE RESULT
004580*    TO THE HOUSE SQUARE ROOT ROUTINE AT 9800.
004590     MOVE ZERO TO WS-SUM-SQ-DIFF.
004600     PERFORM 4021-ACCUM-SQ-DIFF THRU 4021-EXIT
004610         VARYING PQY-IX FROM 1 BY 1
004620         UNTIL PQY-IX > PQ-YEAR-COUNT.
004630     COMPUTE WS-DEP-VARIANCE ROUNDED =
004640             WS-SUM-SQ-DIFF / (PQ-YEAR-COUNT - 1).
004650     MOVE WS-DEP-VARIANCE TO WS-SQRT-INPUT.
004660     PERFORM 9800-COMPUTE-SQUARE-ROOT THRU 9800-EXIT.
004670     MOVE WS-SQRT-RESULT TO WS-DEP-STD-DEV.
004680 4020-EXIT.
004690     EXIT.
004700*
004710 4021-ACCUM-SQ-DIFF.
004720*    WS-DIFF AND WS-SUM-SQ-DIFF ARE THE SAME SHARED
004730*    FIELDS THE FCF VARIANCE CALC AT 6020 USES - SAFE
004740*    SINCE THE TWO NEVER RUN CONCURRENTLY.
004750     COMPUTE WS-DIFF = PQY-DEP-PCT (PQY-IX) - WS-AVG-DEP-PCT.
004760     COMPUTE WS-SUM-SQ-DIFF = WS-SUM-SQ-DIFF +
004770             (WS-DIFF * WS-DIFF).
004780 4021-EXIT.
004790     EXIT.
004800*
004810****************************************************
004820*  U1-5  ACTUAL / EXPECTED INTEREST INCOME, 1-10    *
004830****************************************************
004840 5000-CALC-CASH-SCORE.
004850*    NO INTEREST RATE ON FILE FOR THIS COMPANY MEANS
004860*    WE CANNOT DERIVE AN EXPECTED EARNINGS FIGURE -
004870*    SCORE NEUTRAL AND RAISE THE NO-INT WARNING SO
004880*    PQ100 CAN FOOTNOTE THE REPORT.
004890     IF PQC-INT-INCOME-FLAG = "N"
004900         MOVE 5 TO PQC-CASH-SCORE
004910         MOVE "Y" TO PQC-CASH-WARN-NO-INT
004920     ELSE
004930         MOVE "N" TO PQC-CASH-WARN-NO-INT
004940*        EXPECTED INTEREST EARNINGS = CASH BALANCE AT
004950*        THE STATED RATE - COMPARE AGAINST WHAT WAS
004960*        ACTUALLY REPORTED AS INTEREST INCOME BELOW.
004970         COMPUTE WS-EXPECTED-EARNINGS-5 ROUNDED =
004980                 PQC-CASH-BALANCE * PQC-RATE-PCT / 100
004990         IF WS-EXPECTED-EARNINGS-5 = ZERO
005000*            NO EXPECTED EARNINGS TO COMPARE AGAINST -
005010*            TREAT AS A PERFECT 1-FOR-1 RATIO RATHER
005020*            THAN DIVIDE BY ZERO.
005030             MOVE 1.0000 TO WS-EARNING-RATIO-5
005040         ELSE
005050             COMPUTE WS-EARNING-RATIO-5 ROUNDED =
005060                     PQC-INT-INCOME / WS-EXPECTED-EARNINGS-5
005070         END-IF
005080         PERFORM 5020-BAND-CASH-SCORE THRU 5020-EXIT
005090     END-IF.
005100 5000-EXIT.
005110     EXIT.
005120*
005130 5020-BAND-CASH-SCORE.
005140*    WALK WS-CB-ENTRY (SEE WS-CASH-BAND-VALUES) HIGH
005150*    LIMIT TO LOW - UNLIKE THE ACCRUAL BAND ABOVE THIS
005160*    ONE SCORES ON EARNING MORE THAN EXPECTED, SO THE
005170*    TEST IS >= RATHER THAN <.
005180     SET WS-CB-IX TO 1.
005190     SEARCH WS-CB-ENTRY
005200         AT END
005210             MOVE 1 TO PQC-CASH-SCORE
005220         WHEN WS-EARNING-RATIO-5 >= WS-CB-LIMIT (WS-CB-IX)
005230             MOVE WS-CB-SCORE (WS-CB-IX) TO PQC-CASH-SCORE
005240     END-SEARCH.
005250 5020-EXIT.
005260     EXIT.
005270*
005280****************************************************
005290*  U1-6  FREE CASH FLOW LACK-OF-QUALITY FLAG        *
005300****************************************************
005310 6000-CALC-FCF-QUALITY.
005320*    THREE INDEPENDENT WAYS A COMPANY CAN TRIP THIS
005330*    FLAG - TOO MANY NEGATIVE FCF YEARS, TOO VOLATILE
005340*    A FCF STREAM, OR A NEGATIVE AVERAGE OUTRIGHT.
005350*    ANY ONE OF THE THREE IS ENOUGH TO SET YES BELOW.
005360     MOVE "NO " TO PQC-FCF-LACK-FLAG.
005370     IF PQ-YEAR-COUNT >= 2
005380         MOVE ZERO TO WS-SUM-FCF WS-NEG-FCF-COUNT
005390         PERFORM 6010-ACCUM-FCF THRU 6010-EXIT
005400             VARYING PQY-IX FROM 1 BY 1
005410             UNTIL PQY-IX > PQ-YEAR-COUNT
005420         COMPUTE WS-AVG-FCF-6 ROUNDED =
005430                 WS-SUM-FCF / PQ-YEAR-COUNT
005440         MOVE ZERO TO WS-FCF-CV-PCT-6
005450         IF WS-AVG-FCF-6 NOT = ZERO
005460*            COEFFICIENT OF VARIATION ON FCF, SAME
005470*            SHAPE AS THE DEPRECIATION VOLATILITY AT
005480*            4020 - SHARES WS-DIFF/WS-SUM-SQ-DIFF AND
005490*            THE 9800 SQUARE ROOT ROUTINE.
005500             MOVE ZERO TO WS-SUM-SQ-DIFF
005510             PERFORM 6020-ACCUM-FCF-SQ-DIFF THRU 6020-EXIT
005520                 VARYING PQY-IX FROM 1 BY 1
005530                 UNTIL PQY-IX > PQ-YEAR-COUNT
005540             COMPUTE WS-FCF-VARIANCE ROUNDED =
005550                     WS-SUM-SQ-DIFF / (PQ-YEAR-COUNT - 1)
005560             MOVE WS-FCF-VARIANCE TO WS-SQRT-INPUT
005570             PERFORM 9800-COMPUTE-SQUARE-ROOT THRU 9800-EXIT
005580             COMPUTE WS-FCF-CV-PCT-6 ROUNDED =
005590                     WS-SQRT-RESULT / WS-AVG-FCF-6 * 100
005600         END-IF
005610         COMPUTE WS-PCT-NEG-6 ROUNDED =
005620                 WS-NEG-FCF-COUNT / PQ-YEAR-COUNT
005630*        MORE THAN 30 PERCENT OF THE YEARS ON FILE
005640*        SHOWED A NEGATIVE FCF - THAT ALONE IS ENOUGH
005650*        TO RAISE THE FLAG.
005660         IF WS-PCT-NEG-6 > 0.3
005670             MOVE "YES" TO PQC-FCF-LACK-FLAG
005680         END-IF
005690*        FCF SWINGS MORE THAN 50 PERCENT OF ITS OWN
005700*        AVERAGE YEAR TO YEAR - TOO ERRATIC TO CALL
005710*        THE UNDERLYING EARNINGS GOOD QUALITY.
005720         IF WS-FCF-CV-PCT-6 > 50
005730             MOVE "YES" TO PQC-FCF-LACK-FLAG
005740         END-IF
005750*        AVERAGE FCF ITSELF IS NEGATIVE - THE COMPANY
005760*        IS NOT SELF FUNDING OVER THE PERIOD ON FILE.
005770         IF WS-AVG-FCF-6 < ZERO
005780             MOVE "YES" TO PQC-FCF-LACK-FLAG
005790         END-IF
005800     END-IF.
005810 6000-EXIT.
005820     EXIT.
005830*
005840 6010-ACCUM-FCF.
005850*    RUNNING SUM OF FCF ACROSS THE YEARS, PLUS A
005860*    COUNT OF HOW MANY OF THOSE YEARS WENT NEGATIVE -
005870*    BOTH FEED THE TESTS IN 6000 ABOVE.
005880     ADD PQY-FCF (PQY-IX) TO WS-SUM-FCF.
005890     IF PQY-FCF (PQY-IX) < ZERO
005900         ADD 1 TO WS-NEG-FCF-COUNT
005910     END-IF.
005920 6010-EXIT.
005930     EXIT.
005940*
005950 6020-ACCUM-FCF-SQ-DIFF.
005960*    SQUARED DEVIATION OF THIS YEAR'S FCF FROM THE
005970*    SIX-YEAR AVERAGE ALREADY COMPUTED IN 6000.
005980     COMPUTE WS-DIFF = PQY-FCF (PQY-IX) - WS-AVG-FCF-6.
005990     COMPUTE WS-SUM-SQ-DIFF = WS-SUM-SQ-DIFF +
006000             (WS-DIFF * WS-DIFF).
006010 6020-EXIT.
006020     EXIT.
006030*
006040****************************************************
006050*  GENERIC SAMPLE SQUARE ROOT, NEWTON'S METHOD      *
006060*  NO SQRT FUNCTION ON THIS COMPILER - SEE CHANGE   *
006070*  LOG 0004 AND 0038.  20 PASSES, CONVERGES WELL    *
006080*  INSIDE THAT FOR ANY VARIANCE WE WILL SEE HERE.   *
006090****************************************************
006100 9800-COMPUTE-SQUARE-ROOT.
006110*    SHARED BY 4020 (DEPRECIATION VOLATILITY) AND
006120*    6000 (FCF QUALITY) - BOTH LOAD WS-SQRT-INPUT
006130*    WITH A VARIANCE AND COME HERE FOR THE STD DEV.
006140     IF WS-SQRT-INPUT <= ZERO
006150*        A ZERO OR NEGATIVE VARIANCE SHOULD NOT ARISE
006160*        FROM A SUM OF SQUARES BUT WE GUARD IT ANYWAY
006170*        RATHER THAN SEED THE ITERATION BELOW WITH A
006180*        BAD STARTING VALUE.
006190         MOVE ZERO TO WS-SQRT-RESULT
006200     ELSE
006210         MOVE WS-SQRT-INPUT TO WS-SQRT-RESULT
006220         PERFORM 9810-SQRT-ITERATE THRU 9810-EXIT
006230             VARYING WS-SQRT-COUNT FROM 1 BY 1
006240             UNTIL WS-SQRT-COUNT > 20
006250     END-IF.
006260 9800-EXIT.
006270     EXIT.
006280*
006290 9810-SQRT-ITERATE.
006300*    ONE NEWTON-RAPHSON REFINEMENT PASS - AVERAGES
006310*    THE CURRENT ESTIMATE WITH INPUT/ESTIMATE.  BY
006320*    PASS 20 THE ESTIMATE HAS LONG SINCE SETTLED FOR
006330*    ANY VARIANCE FIGURE THIS PROGRAM WILL SEE.
006340     COMPUTE WS-SQRT-RESULT ROUNDED =
006350             (WS-SQRT-RESULT + (WS-SQRT-INPUT / WS-SQRT-RESULT))
006360             / 2.
006370 9810-EXIT.
006380     EXIT.
