000010********************************************
000020*                                          *
000030*  LINKAGE AREA BETWEEN PQ100 (DRIVER) AND *
000040*   PQ110 (METRIC CALCULATION ENGINE)      *
000050********************************************
000060* IN  : CASH/INTEREST/RATE SCALARS NEEDED BY U1-5.
000070*       (PAT/CFO/EBITDA/DEPRECIATION/SALES/CAPEX
000080*        YEAR TABLES COME OVER VIA PQ-YEAR-TABLE/
000090*        PQ-YEAR-COUNT, COPIED SEPARATELY.)
000100* OUT : THE SIX U1 RATIOS/SCORES AND THEIR WARNING
000110*       SWITCHES, PICKED UP BY PQ100 FOR THE REPORT
000120*       AND SUMMARY RECORD.
000130*
000140* 04/03/26 VBC - CREATED.
000150* 22/04/26 VBC - CASH-BALANCE/INT-INCOME WIDENED TO
000160*                13 INTEGER DIGITS, SAME REASON AS
000170*                THE FDPQCOF REWIDTH.
000180*
000190 01  PQ-CALC-AREA.
000200     03  PQC-CASH-BALANCE        PIC S9(13)V99.
000210     03  PQC-INT-INCOME          PIC S9(13)V99.
000220     03  PQC-INT-INCOME-FLAG     PIC X.
000230     03  PQC-RATE-PCT            PIC S9(05)V9999.
000240*
000250     03  PQC-CFO-PAT-RATIO       PIC S9(05)V999.
000260     03  PQC-CFO-PAT-WARN-INSUFF PIC X.
000270     03  PQC-CFO-PAT-WARN-ONLY3  PIC X.
000280*
000290     03  PQC-CFO-EBITDA-RATIO    PIC S9(05)V999.
000300*
000310     03  PQC-ACCRUAL-RATIO       PIC S9(05)V999.
000320     03  PQC-ACCRUAL-SCORE       PIC 9(02).
000330*
000340     03  PQC-DEP-VOLATILITY-PCT  PIC S9(05)V99.
000350*
000360     03  PQC-CASH-SCORE          PIC 9(02).
000370     03  PQC-CASH-WARN-NO-INT    PIC X.
000380*
000390     03  PQC-FCF-LACK-FLAG       PIC X(03).
000400     03  FILLER                  PIC X(08).
000410*
