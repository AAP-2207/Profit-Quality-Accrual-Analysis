000010********************************************
000020*  SELECT FOR PROFIT QUALITY SUMMARY FILE  *
000030********************************************
000040*
000050* 04/03/26 VBC - CREATED.
000060*
000070     SELECT PQ-SUM-FILE ASSIGN TO "PQSUM"
000080            ORGANIZATION       IS LINE SEQUENTIAL
000090            FILE STATUS        IS PQ-SUM-STATUS.
000100*
