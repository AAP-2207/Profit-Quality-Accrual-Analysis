000010********************************************
000020*  SELECT FOR PROFIT QUALITY COMPANY FILE  *
000030********************************************
000040*
000050* 04/03/26 VBC - CREATED.
000060*
000070     SELECT PQ-COF-FILE ASSIGN TO "PQCOF"
000080            ORGANIZATION       IS LINE SEQUENTIAL
000090            FILE STATUS        IS PQ-COF-STATUS.
000100*
