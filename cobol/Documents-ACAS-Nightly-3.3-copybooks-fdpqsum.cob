000010********************************************
000020*  FILE DEFINITION FOR THE PROFIT QUALITY  *
000030*   METRICS SUMMARY FILE (PQ-SUM)          *
000040********************************************
000050*  FIXED 65 BYTE RECORD, ONE PER COMPANY ANALYZED.
000060*
000070* 04/03/26 VBC - CREATED.
000080*
000090 FD  PQ-SUM-FILE
000100     RECORD CONTAINS 65 CHARACTERS.
000110*
000120 01  PQ-SUM-RECORD.
000130     03  PQS-COMPANY-ID         PIC X(20).
000140     03  PQS-YEARS-USED         PIC 9(02).
000150     03  PQS-CFO-PAT-RATIO      PIC S9(05)V999.
000160     03  PQS-CFO-EBITDA-RATIO   PIC S9(05)V999.
000170     03  PQS-ACCRUAL-RATIO      PIC S9(05)V999.
000180     03  PQS-ACCRUAL-SCORE      PIC 9(02).
000190     03  PQS-DEP-VOLATILITY-PCT PIC S9(05)V99.
000200     03  PQS-CASH-SCORE         PIC 9(02).
000210     03  PQS-FCF-LACK-FLAG      PIC X(03).
000220     03  FILLER                 PIC X(05).
000230*
