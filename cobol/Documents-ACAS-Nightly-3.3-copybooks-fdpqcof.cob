000010********************************************
000020*                                          *
000030*  FILE DEFINITION FOR THE PROFIT QUALITY  *
000040*   COMPANY INPUT FILE (PQ-COF)            *
000050*     NO KEY, SEQUENTIAL BY GROUP          *
000060********************************************
000070*  HEADER REC  64 BYTES.  DETAIL REC 97 BYTES.
000080*  TYPE CODE IN BYTE 1 - 'H' HEADER, 'D' DETAIL.
000090*  HEADER = 1+20+2+15+15+1+6+4 (FILLER) = 64.
000100*  DETAIL = 1+4+(15*6)+2 (FILLER) = 97.
000110*
000120* 04/03/26 VBC - CREATED.
000130* 22/04/26 VBC - WIDENED CASH/INT-INCOME/PAT/CFO/
000140*                EBITDA/DEPRECIATION/SALES/CAPEX
000150*                TO 13 INTEGER DIGITS PER FINANCE
000160*                DEPT - 11 DIGITS WAS CLIPPING THE
000170*                LARGER GROUP COMPANIES.
000180*
000190 FD  PQ-COF-FILE
000200     RECORD CONTAINS 64 TO 97 CHARACTERS.
000210*
000220 01  PQ-COF-HEADER-REC.
000230     03  PQCH-TYPE              PIC X.
000240     03  PQCH-COMPANY-ID        PIC X(20).
000250     03  PQCH-YEAR-COUNT        PIC 9(02).
000260     03  PQCH-CASH-BALANCE      PIC S9(13)V99.
000270     03  PQCH-INT-INCOME        PIC S9(13)V99.
000280     03  PQCH-INT-INCOME-FLAG   PIC X.
000290     03  PQCH-RISK-FREE-RATE    PIC 9(02)V9(04).
000300     03  FILLER                 PIC X(04).
000310*
000320 01  PQ-COF-DETAIL-REC.
000330     03  PQCD-TYPE              PIC X.
000340     03  PQCD-CAL-YEAR          PIC 9(04).
000350     03  PQCD-PAT               PIC S9(13)V99.
000360     03  PQCD-CFO               PIC S9(13)V99.
000370     03  PQCD-EBITDA            PIC S9(13)V99.
000380     03  PQCD-DEPRECIATION      PIC S9(13)V99.
000390     03  PQCD-SALES             PIC S9(13)V99.
000400     03  PQCD-CAPEX             PIC 9(13)V99.
000410     03  FILLER                 PIC X(02).
000420*
