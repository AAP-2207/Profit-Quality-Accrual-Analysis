000010****************************************************
000020*                                                  *
000030*   P Q 1 0 0    -    P R O F I T   Q U A L I T Y  *
000040*        A N A L Y S I S   B A T C H   D R I V E R *
000050****************************************************
000060*
000070* READS THE COMPANY FILE (PQ-COF), ONE HEADER GROUP
000080* PER COMPANY FOLLOWED BY UP TO 10 YEAR DETAIL RECS,
000090* REJECTS ANY COMPANY WHOSE TICKER DOES NOT END .NS
000100* OR .BO, CALLS PQ110 TO WORK THE SIX PROFIT QUALITY
000110* MEASURES FOR THE REST, PRINTS THE ANALYSIS REPORT
000120* (PQ-RPT) AND WRITES ONE SUMMARY RECORD (PQ-SUM)
000130* PER COMPANY ANALYSED.  PRINTS RUN CONTROL TOTALS
000140* AT END OF JOB.
000150*
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID.        PQ100.
000180 AUTHOR.            V B COEN.
000190 INSTALLATION.      APPLEWOOD COMPUTERS.
000200 DATE-WRITTEN.      04/03/1988.
000210 DATE-COMPILED.
000220 SECURITY.          APPLEWOOD COMPUTERS - IN CONFIDENCE.
000230*
000240****************************************************
000250*                 CHANGE   LOG                     *
000260****************************************************
000270* 04/03/88 VBC 0001 - CREATED. OPENS FILES, READS                 000001  
000280*               COMPANY GROUPS, CALLS PQ110.                      000001  
000290* 18/03/88 VBC 0002 - REPORT LAYOUT PER FINANCE                   000002  
000300*               DEPT SPEC - SIX NUMBERED SECTIONS.                000002  
000310* 02/09/88 VBC 0004 - CAPEX DEFAULTED TO ZERO WHEN                000004  
000320*               NOT NUMERIC ON A SHORT DETAIL SET.                000004  
000330* 11/01/89 VBC 0006 - CASH SCORE WARNING WORDED                   000006  
000340*               ON THE REPORT WHEN NO INTEREST                    000006  
000350*               INCOME SUPPLIED.                                  000006  
000360* 23/06/89 VBC 0008 - SECTION 6 (FCF) ADDED TO                    000008  
000370*               REPORT, AVERAGES COMPUTED HERE                    000008  
000380*               INDEPENDENTLY OF PQ110'S FLAG.                    000008  
000390* 14/02/91 VBC 0013 - RUN CONTROL TOTALS AT EOJ,                  000013  
000400*               READ / ANALYSED / REJECTED.                       000013  
000410* 30/07/93 VBC 0019 - TICKER SUFFIX TEST RE-WRITTEN               000019  
000420*               TO SCAN BACK FROM COL 20 - TRAILING               000019  
000430*               BLANK TICKERS WERE SLIPPING THROUGH.              000019  
000440* 17/11/98 VBC 0027 - Y2K: PQCH-YEAR-COUNT AND                    000027  
000450*               PQCD-CAL-YEAR ALREADY 4 DIGIT AT                  000027  
000460*               DETAIL LEVEL. REVIEWED, MEMO 98/114.              000027  
000470* 09/05/02 PXW 0031 - EXPECTED EARNINGS RATE LINE                 000031  
000480*               ADDED TO SECTION 5 OF THE REPORT.                 000031  
000490* 21/01/07 PXW 0038 - WARNING TEXT NOW CATALOGUED                 000038  
000500*               (PQ001-PQ004) RATHER THAN LITERAL                 000038  
000510*               IN LINE, PER HOUSE STANDARD.                      000038  
000520* 15/03/26 VBC 0042 - REBUILT FOR THE NEW PROFIT                  000042  
000530*               QUALITY SUITE, SEPARATED FROM THE                 000042  
000540*               OLD SCORING BATCH.                                000042  
000550* 22/04/26 VBC 0043 - DISPLAY TOTALS WIDENED TO                   000043  
000560*               13/14 DIGITS TO MATCH THE FDPQCOF                 000043  
000570*               REWIDTH.  DATA PERIOD LINE ON THE                 000043  
000580*               REPORT WAS RUNNING THE YEAR COUNT                 000043  
000590*               STRAIGHT INTO THE WORD "YEARS" WITH               000043  
000600*               NO GAP (BORROWED COUNT-LINE LAYOUT                000043  
000610*               NOT MEANT FOR THIS) - NOW BUILT AS                000043  
000620*               ITS OWN TEXT LINE.                                000043  
000630* 05/08/26 VBC 0044 - PARAGRAPH AND STEP LEVEL                    000044  
000640*               COMMENTARY ADDED THROUGHOUT THE                   000044  
000650*               PROCEDURE DIVISION - PREVIOUS PASS                000044  
000660*               LEFT THE REPORT PARAGRAPHS RELYING                000044  
000670*               ON SECTION BANNERS ONLY, WHICH A                  000044  
000680*               MAINTENANCE REVIEW FLAGGED AS THIN                000044  
000690*               NEXT TO THE COPYBOOK COMMENTARY.                  000044  
000700*               NO LOGIC CHANGED BY THIS PASS.                    000044  
000710*
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740 SOURCE-COMPUTER.   IBM-370.
000750 OBJECT-COMPUTER.   IBM-370.
000760 SPECIAL-NAMES.
000770*    C01 CONTROLS THE PRINTER CARRIAGE-CONTROL TAPE
000780*    CHANNEL 1 - SKIP TO TOP OF FORM BETWEEN COMPANY
000790*    REPORTS ON THE LIVE PRINTER RUN.
000800     C01 IS TOP-OF-FORM.
000810*
000820 INPUT-OUTPUT SECTION.
000830 FILE-CONTROL.
000840*    COMPANY FILE - HEADER PLUS UP TO 10 YEAR
000850*    DETAIL RECORDS PER COMPANY, INPUT ONLY.
000860     COPY SELPQCOF.
000870*    PRINTED ANALYSIS REPORT, OUTPUT ONLY.
000880     COPY SELPQRPT.
000890*    ONE SUMMARY RECORD PER ANALYSED COMPANY,
000900*    OUTPUT ONLY - NOT WRITTEN FOR REJECTS.
000910     COPY SELPQSUM.
000920*
000930 DATA DIVISION.
000940 FILE SECTION.
000950*    RECORD LAYOUTS MATCH THE SELECT CLAUSES ABOVE,
000960*    ONE COPYBOOK PER FILE.
000970 COPY FDPQCOF.
000980 COPY FDPQRPT.
000990 COPY FDPQSUM.
001000*
001010 WORKING-STORAGE SECTION.
001020*
001030 77  PROG-NAME              PIC X(15) VALUE "PQ100 (4.2.00)".
001040*
001050* END OF JOB SWITCHES AND SMALL COUNTERS - KEPT AS
001060* 77-LEVELS RATHER THAN A GROUP SINCE NONE OF THESE
001070* ARE EVER MOVED OR PRINTED AS A BLOCK.
001080*
001090*    FILE STATUS BYTES, ONE PER FILE - NOT TESTED
001100*    ANYWHERE BELOW ON THIS RUN, KEPT DECLARED SO
001110*    A GO TO/PERFORM CAN BE ADDED FOR ABEND HANDLING
001120*    WITHOUT A DATA DIVISION CHANGE.
001130 77  PQ-COF-STATUS          PIC XX.
001140 77  PQ-RPT-STATUS          PIC XX.
001150 77  PQ-SUM-STATUS          PIC XX.
001160 77  PQ-EOF-SW              PIC X     VALUE "N".
001170     88  PQ-COF-EOF                   VALUE "Y".
001180 77  PQ-SYMBOL-VALID-SW     PIC X     VALUE "N".
001190     88  PQ-SYMBOL-VALID              VALUE "Y".
001200 77  PQ-SYM-LEN             PIC 9(02) COMP.
001210*
001220* WS-YEAR-COUNT-ED IS A DISPLAY-USAGE MIRROR OF THE
001230* COMP YEAR COUNT, PURELY SO IT CAN BE FED THROUGH A
001240* STRING STATEMENT - STRING WILL NOT TAKE A COMP
001250* OPERAND DIRECTLY ON THIS COMPILER.
001260*
001270 77  WS-YEAR-COUNT-ED       PIC 99.
001280*
001290 01  WS-RUN-TOTALS.
001300     03  PQ-COMPANIES-READ      PIC 9(05) COMP.
001310     03  PQ-COMPANIES-ANALYZED  PIC 9(05) COMP.
001320     03  PQ-COMPANIES-REJECTED  PIC 9(05) COMP.
001330*
001340* CHARACTER-VIEW REDEFINE OF THE RUN TOTALS, KEPT
001350* SOLELY SO A DUMP OF THIS AREA READS AS PRINTABLE
001360* DIGITS RATHER THAN COMP BIT PATTERNS WHEN A JOB
001370* ABENDS - HOUSE HABIT, NOT USED IN LOGIC BELOW.
001380*
001390 01  WS-RUN-TOTALS-VIEW REDEFINES WS-RUN-TOTALS.
001400     03  FILLER                 PIC X(02).
001410     03  FILLER                 PIC X(02).
001420     03  FILLER                 PIC X(02).
001430*
001440 01  WS-COMPANY-ID              PIC X(20).
001450 01  WS-SYM-SUFFIX              PIC X(03).
001460*
001470* DISPLAY-ONLY TOTALS FOR THE REPORT.  KEPT SEPARATE
001480* FROM PQ110'S OWN WORKING FIGURES (WHICH PQ110 USES
001490* TO DECIDE SCORES ONLY AND NEVER HANDS BACK) SO A
001500* CHANGE TO THE REPORT NEVER RISKS DISTURBING A
001510* SCORING CALCULATION AND VICE VERSA.
001520*
001530 01  WS-DISPLAY-TOTALS.
001540     03  WS-CUM-PAT             PIC S9(14)V99.
001550     03  WS-CUM-CFO             PIC S9(14)V99.
001560     03  WS-AVG-CFO             PIC S9(13)V99.
001570     03  WS-AVG-EBITDA          PIC S9(14)V99.
001580     03  WS-AVG-PAT             PIC S9(13)V99.
001590     03  WS-AVG-CAPEX           PIC S9(14)V99.
001600     03  WS-AVG-ACCRUAL         PIC S9(13)V99.
001610     03  FILLER                 PIC X(04).
001620*
001630* CHARACTER VIEW OF THE ABOVE, SAME HOUSE HABIT AS
001640* WS-RUN-TOTALS-VIEW.
001650*
001660 01  WS-DISPLAY-TOTALS-VIEW REDEFINES WS-DISPLAY-TOTALS.
001670     03  WS-AVG-CFO-X           PIC X(15).
001680     03  FILLER                 PIC X(98).
001690*
001700 77  WS-DISPLAY-YEARS           PIC 9(02) COMP.
001710*
001720* FREE CASH FLOW STATISTICS FOR SECTION 6 OF THE
001730* REPORT.  PQ110 RAISES ITS OWN "LACK OF QUALITY"
001740* FLAG OFF SIMILAR ARITHMETIC (SEE PQ110 6000) BUT
001750* THE PRINTED FIGURES COME FROM HERE, NOT FROM
001760* PQ-CALC-AREA, SO THE REPORT DOES NOT DEPEND ON
001770* PQ110'S INTERNAL WORKING FIELDS.
001780*
001790 01  WS-FCF-DISPLAY.
001800     03  WS-SUM-FCF             PIC S9(14)V99.
001810     03  WS-AVG-FCF             PIC S9(13)V99.
001820     03  WS-NEG-FCF-YEARS       PIC 9(02) COMP.
001830     03  WS-FCF-VARIANCE        PIC S9(09)V9999 COMP.
001840     03  WS-FCF-CV-PCT          PIC S9(05)V9999 COMP.
001850     03  FILLER                 PIC X(04).
001860*
001870* NEWTON'S METHOD SQUARE ROOT WORK AREA - SEE 9800
001880* BELOW.  THERE IS NO SQRT INTRINSIC ON THIS
001890* COMPILER, SAME REASON PQ110 CARRIES ITS OWN COPY
001900* OF THIS ROUTINE RATHER THAN THIS PROGRAM CALLING
001910* BACK INTO PQ110 FOR A DISPLAY-ONLY FIGURE.
001920*
001930 77  WS-SQRT-INPUT              PIC S9(09)V9999 COMP.
001940 77  WS-SQRT-RESULT             PIC S9(09)V9999 COMP.
001950 77  WS-SQRT-COUNT              PIC 9(02)       COMP.
001960 77  WS-DIFF                    PIC S9(09)V9999 COMP.
001970 77  WS-SUM-SQ-DIFF             PIC S9(13)V9999 COMP.
001980*
001990* SECTION 5 (CASH EARNINGS ANALYSIS) DISPLAY FIGURES
002000* - EXPECTED EARNINGS AT THE RISK-FREE RATE AND THE
002010* ACTUAL EARNING RATE ACHIEVED, BOTH RECOMPUTED HERE
002020* INDEPENDENTLY OF PQC-CASH-SCORE FOR THE SAME REASON
002030* AS THE FCF FIGURES ABOVE.
002040*
002050 01  WS-CASH-DISPLAY.
002060     03  WS-EXPECTED-EARNINGS   PIC S9(13)V99.
002070     03  WS-ACTUAL-EARNING-RATE PIC S9(05)V999.
002080     03  FILLER                 PIC X(04).
002090 01  WS-CASH-DISPLAY-VIEW REDEFINES WS-CASH-DISPLAY.
002100     03  WS-EXPECTED-EARNINGS-X PIC X(15).
002110     03  WS-ACTUAL-EARNING-RATE-X PIC X(08).
002120     03  FILLER                 PIC X(04).
002130*
002140* CATALOGUED WARNING TEXT - PXW MOVED THESE OUT OF
002150* LINE-BY-LINE LITERALS IN 2007 (SEE CHANGE 0038)
002160* SO THE WORDING ONLY HAS TO BE MAINTAINED IN ONE
002170* PLACE WHEN FINANCE ASK FOR A RE-WORD.
002180*
002190 01  WARNING-MESSAGES.
002200     03  PQ001-TEXT PIC X(40) VALUE
002210         "INSUFFICIENT DATA".
002220     03  PQ002-TEXT PIC X(40) VALUE
002230         "ONLY 3 YEARS AVAILABLE".
002240     03  PQ003-TEXT PIC X(60) VALUE
002250         "NO INTEREST INCOME DATA - NEUTRAL SCORE ASSIGNED".
002260     03  PQ004-TEXT PIC X(50) VALUE
002270         "INVALID SYMBOL - MUST END .NS OR .BO".
002280*
002290* YEAR TABLE AND LINKAGE-AREA LAYOUTS ARE SHARED
002300* COPYBOOKS SO PQ100 (HERE, AS WORKING-STORAGE) AND
002310* PQ110 (AS LINKAGE) SEE IDENTICAL FIELD LAYOUTS -
002320* NO SEPARATE TRANSLATION STEP BETWEEN THE TWO.
002330*
002340 COPY WSPQYEAR.
002350 COPY WSPQCALC.
002360 COPY WSPQRPT.
002370*
002380 PROCEDURE DIVISION.
002390*
002400****************************************************
002410*  TOP LEVEL - OPEN, DRIVE ONE COMPANY AT A TIME,   *
002420*  PRINT EOJ TOTALS, CLOSE DOWN.                    *
002430****************************************************
002440 0000-MAIN-LINE.
002450*    ONLY PARAGRAPH IN THE PROGRAM THAT PQ100'S OWN
002460*    JOB STEP TRANSFERS CONTROL TO - EVERYTHING ELSE
002470*    IS REACHED VIA PERFORM FROM HERE DOWN.
002480*    OPEN THE THREE FILES AND PRIME THE LOOP WITH
002490*    THE FIRST HEADER RECORD.
002500     PERFORM 0010-OPEN-FILES THRU 0010-EXIT.
002510*    ONE PASS OF 1000 PER COMPANY GROUP UNTIL THE
002520*    COMPANY FILE IS EXHAUSTED.
002530     PERFORM 1000-PROCESS-COMPANY THRU 1000-EXIT
002540         UNTIL PQ-COF-EOF.
002550*    PRINT THE READ/ANALYSED/REJECTED CONTROL TOTALS
002560*    BLOCK BEFORE CLOSING DOWN.
002570     PERFORM 9000-END-OF-RUN THRU 9000-EXIT.
002580*    CLOSE ALL THREE FILES BEFORE HANDING CONTROL
002590*    BACK TO THE OPERATING SYSTEM.
002600     CLOSE PQ-COF-FILE PQ-RPT-FILE PQ-SUM-FILE.
002610     STOP RUN.
002620*
002630 0010-OPEN-FILES.
002640*    COMPANY FILE IS READ ONLY, REPORT AND SUMMARY
002650*    ARE BOTH FRESH OUTPUT FILES FOR THIS RUN.
002660     OPEN INPUT  PQ-COF-FILE.
002670     OPEN OUTPUT PQ-RPT-FILE.
002680     OPEN OUTPUT PQ-SUM-FILE.
002690*    ZERO THE RUN CONTROL TOTALS BEFORE THE FIRST
002700*    COMPANY IS READ.
002710     MOVE ZERO TO PQ-COMPANIES-READ
002720                  PQ-COMPANIES-ANALYZED
002730                  PQ-COMPANIES-REJECTED.
002740*    PRIME READ - PICKS UP THE FIRST HEADER RECORD
002750*    (OR SETS EOF STRAIGHT AWAY ON AN EMPTY FILE).
002760     PERFORM 1010-READ-HEADER THRU 1010-EXIT.
002770 0010-EXIT.
002780     EXIT.
002790*
002800****************************************************
002810*  ONE PASS OF THIS PARAGRAPH HANDLES ONE COMPANY   *
002820*  GROUP - HEADER PLUS ITS YEAR DETAIL RECORDS.     *
002830****************************************************
002840 1000-PROCESS-COMPANY.
002850*    LIFT THE HEADER FIELDS THAT DRIVE U1-1 THROUGH
002860*    U1-6 STRAIGHT INTO THE PQ110 LINKAGE AREA -
002870*    NOTHING HERE IS SPECIFIC TO THE REPORT.
002880*    COMPANY-ID IS KEPT IN WORKING-STORAGE (NOT THE
002890*    LINKAGE AREA) SINCE IT IS ONLY EVER PRINTED,
002900*    NEVER TESTED BY PQ110.
002910     MOVE PQCH-COMPANY-ID   TO WS-COMPANY-ID.
002920     MOVE PQCH-YEAR-COUNT   TO PQ-YEAR-COUNT.
002930     MOVE PQCH-CASH-BALANCE TO PQC-CASH-BALANCE.
002940     MOVE PQCH-INT-INCOME   TO PQC-INT-INCOME.
002950*    "Y" MEANS INTEREST INCOME WAS ACTUALLY SUPPLIED
002960*    ON THE FEED - "N" MEANS ZERO WAS SUPPLIED BUT
002970*    MEANS "NOT AVAILABLE", NOT "GENUINELY ZERO".
002980     MOVE PQCH-INT-INCOME-FLAG TO PQC-INT-INCOME-FLAG.
002990*    RISK FREE RATE ARRIVES AS A DECIMAL FRACTION
003000*    (E.G. 0.0650) - CONVERT TO A WHOLE PERCENT
003010*    FIGURE FOR THE CALC AREA AND THE REPORT.
003020     COMPUTE PQC-RATE-PCT ROUNDED =
003030             PQCH-RISK-FREE-RATE * 100.
003040*    READ THE YEAR-COUNT DETAIL RECORDS THAT FOLLOW
003050*    THIS HEADER STRAIGHT INTO THE YEAR TABLE.
003060     PERFORM 1020-LOAD-YEAR-TABLE THRU 1020-EXIT
003070         VARYING PQY-IX FROM 1 BY 1
003080         UNTIL PQY-IX > PQ-YEAR-COUNT.
003090*    TICKER SUFFIX TEST DECIDES WHETHER THIS COMPANY
003100*    IS ANALYSED OR REJECTED OUTRIGHT.
003110     PERFORM 1030-VALIDATE-SYMBOL THRU 1030-EXIT.
003120     IF PQ-SYMBOL-VALID
003130*        DERIVE THE REPORT-ONLY AVERAGES AND
003140*        CUMULATIVE TOTALS, THEN HAND THE YEAR TABLE
003150*        AND CALC AREA OVER TO PQ110 FOR THE SIX
003160*        PROFIT QUALITY MEASURES.
003170         PERFORM 1040-DERIVE-DISPLAY-DETAIL THRU 1040-EXIT
003180         CALL "PQ110" USING PQ-YEAR-COUNT
003190                             PQ-YEAR-TABLE
003200                             PQ-CALC-AREA
003210*        PQ110 HAS NOW FILLED IN EVERY RATIO, SCORE
003220*        AND WARNING SWITCH IN PQ-CALC-AREA - PRINT
003230*        THE FULL REPORT AND WRITE THE SUMMARY REC.
003240         PERFORM 2000-WRITE-REPORT-BLOCK THRU 2000-EXIT
003250         PERFORM 2080-WRITE-SUMMARY-RECORD THRU 2080-EXIT
003260         ADD 1 TO PQ-COMPANIES-ANALYZED
003270     ELSE
003280*        BAD TICKER - SHORT REJECT BLOCK ONLY, NO
003290*        SUMMARY RECORD IS WRITTEN FOR THIS COMPANY.
003300         PERFORM 2005-WRITE-REJECT-BLOCK THRU 2005-EXIT
003310         ADD 1 TO PQ-COMPANIES-REJECTED
003320     END-IF.
003330*    MOVE ON TO THE NEXT COMPANY'S HEADER RECORD.
003340     PERFORM 1010-READ-HEADER THRU 1010-EXIT.
003350 1000-EXIT.
003360     EXIT.
003370*
003380 1010-READ-HEADER.
003390*    READS THE NEXT PQCH-TYPE = "H" RECORD.  AT END
003400*    OF FILE SETS THE SWITCH THAT DRIVES THE MAIN
003410*    LOOP; OTHERWISE BUMPS THE COMPANIES-READ TOTAL.
003420*    THIS IS THE ONLY PLACE HEADER RECORDS ARE READ -
003430*    CALLED BOTH TO PRIME THE LOOP FROM 0010 AND TO
003440*    ADVANCE TO THE NEXT COMPANY FROM 1000.
003450     READ PQ-COF-FILE
003460         AT END
003470             MOVE "Y" TO PQ-EOF-SW
003480         NOT AT END
003490             ADD 1 TO PQ-COMPANIES-READ
003500     END-READ.
003510 1010-EXIT.
003520     EXIT.
003530*
003540 1020-LOAD-YEAR-TABLE.
003550*    PULLS ONE DETAIL RECORD (PQCD-TYPE = "D") INTO
003560*    THE NEXT SLOT OF PQ-YEAR-TABLE, INDEXED BY
003570*    PQY-IX SET UP BY THE CALLING PERFORM ... VARYING.
003580*    AN EOF HIT MID-COMPANY (A SHORT OR TRUNCATED
003590*    FEED) IS TREATED THE SAME AS A NORMAL EOF -
003600*    THE MAIN LOOP SIMPLY STOPS AFTER THIS COMPANY.
003610     READ PQ-COF-FILE
003620         AT END
003630             MOVE "Y" TO PQ-EOF-SW
003640     END-READ.
003650     IF NOT PQ-COF-EOF
003660*        STRAIGHT COPY OF THE FIVE INPUT AMOUNTS
003670*        INTO THE MATCHING SLOT OF THE YEAR TABLE -
003680*        NO EDITING NEEDED, ALL FIVE ARE MANDATORY
003690*        ON THE INPUT FEED.
003700         MOVE PQCD-CAL-YEAR     TO PQY-CAL-YEAR (PQY-IX)
003710         MOVE PQCD-PAT          TO PQY-PAT (PQY-IX)
003720         MOVE PQCD-CFO          TO PQY-CFO (PQY-IX)
003730         MOVE PQCD-EBITDA       TO PQY-EBITDA (PQY-IX)
003740         MOVE PQCD-DEPRECIATION TO PQY-DEPRECIATION (PQY-IX)
003750         MOVE PQCD-SALES        TO PQY-SALES (PQY-IX)
003760*        CAPEX DEFAULTS TO ZERO WHEN THE INCOMING
003770*        FIELD IS NOT NUMERIC - SEE CHANGE LOG 0004,
003780*        A SHORT DETAIL SET LEFT THIS FIELD BLANK ON
003790*        SOME EARLY FEEDS AND THE DIVIDE IN PQ110
003800*        U1-1 ABENDED ON IT.
003810         IF PQCD-CAPEX NUMERIC
003820             MOVE PQCD-CAPEX TO PQY-CAPEX (PQY-IX)
003830         ELSE
003840             MOVE ZERO TO PQY-CAPEX (PQY-IX)
003850         END-IF
003860*        FREE CASH FLOW IS DERIVED HERE, NOT SUPPLIED
003870*        ON THE INPUT FILE - CFO LESS CAPEX FOR THE
003880*        YEAR, USED BY BOTH THIS PROGRAM'S SECTION 6
003890*        AND PQ110'S U1-6.
003900         COMPUTE PQY-FCF (PQY-IX) =
003910                 PQY-CFO (PQY-IX) - PQY-CAPEX (PQY-IX)
003920*        DEPRECIATION AS A PERCENT OF SALES FOR THE
003930*        YEAR - ZERO SALES LEAVES THE PERCENT AT ZERO
003940*        RATHER THAN DIVIDING BY ZERO.
003950         IF PQY-SALES (PQY-IX) NOT = ZERO
003960             COMPUTE PQY-DEP-PCT (PQY-IX) ROUNDED =
003970                     PQY-DEPRECIATION (PQY-IX) /
003980                     PQY-SALES (PQY-IX) * 100
003990         ELSE
004000             MOVE ZERO TO PQY-DEP-PCT (PQY-IX)
004010         END-IF
004020     END-IF.
004030 1020-EXIT.
004040     EXIT.
004050*
004060****************************************************
004070*  TICKER MUST END .NS OR .BO - SCAN BACK FROM THE  *
004080*  LAST NON-BLANK COLUMN OF THE 20 BYTE FIELD.      *
004090****************************************************
004100 1030-VALIDATE-SYMBOL.
004110*    RE-WRITTEN 30/07/93 (CHANGE 0019) TO SCAN BACK
004120*    FROM COLUMN 20 RATHER THAN FORWARD FROM COLUMN 1
004130*    - A FORWARD SCAN FOR THE FIRST BLANK WAS LETTING
004140*    TRAILING-BLANK TICKERS THROUGH WITH A SHORT
004150*    SUFFIX TEST.
004160     MOVE "N" TO PQ-SYMBOL-VALID-SW.
004170     PERFORM 1031-TEST-SYM-CHAR THRU 1031-EXIT
004180         VARYING PQ-SYM-LEN FROM 20 BY -1
004190         UNTIL PQ-SYM-LEN = 0
004200            OR WS-COMPANY-ID (PQ-SYM-LEN:1) NOT = SPACE.
004210*    PQ-SYM-LEN NOW HOLDS THE LENGTH OF THE
004220*    NON-BLANK TICKER.  NEED AT LEAST 4 CHARACTERS
004230*    (1 CHAR TICKER PLUS THE 3 CHAR SUFFIX) BEFORE
004240*    THE LAST 3 CAN BE TESTED AT ALL.
004250     IF PQ-SYM-LEN > 3
004260         MOVE WS-COMPANY-ID (PQ-SYM-LEN - 2:3) TO WS-SYM-SUFFIX
004270         IF WS-SYM-SUFFIX = ".NS" OR WS-SYM-SUFFIX = ".BO"
004280             MOVE "Y" TO PQ-SYMBOL-VALID-SW
004290         END-IF
004300     END-IF.
004310 1030-EXIT.
004320     EXIT.
004330*
004340 1031-TEST-SYM-CHAR.
004350*    NO WORK OF ITS OWN - THE VARYING/UNTIL CLAUSE ON
004360*    THE PERFORM ABOVE DOES THE ACTUAL SCAN, THIS
004370*    PARAGRAPH EXISTS ONLY SO THE INLINE PERFORM
004380*    RULE (NO PERFORM ... END-PERFORM ON THIS SHOP'S
004390*    STYLE) IS RESPECTED.
004400     CONTINUE.
004410 1031-EXIT.
004420     EXIT.
004430*
004440****************************************************
004450*  AVERAGES, CUMULATIVE TOTALS AND FCF STATISTICS   *
004460*  FOR THE REPORT - KEPT SEPARATE FROM PQ110'S OWN  *
004470*  WORKING FIGURES, WHICH DECIDE SCORES ONLY.       *
004480****************************************************
004490 1040-DERIVE-DISPLAY-DETAIL.
004500*    WS-DISPLAY-YEARS IS PRINTED IN A FEW PLACES ON
004510*    THE REPORT HEADER, COPIED HERE ONCE RATHER THAN
004520*    REFERENCING PQ-YEAR-COUNT DIRECTLY THROUGHOUT.
004530     MOVE PQ-YEAR-COUNT TO WS-DISPLAY-YEARS.
004540     MOVE ZERO TO WS-CUM-PAT WS-CUM-CFO WS-AVG-CFO
004550                  WS-AVG-EBITDA WS-AVG-PAT WS-AVG-CAPEX
004560                  WS-AVG-ACCRUAL WS-SUM-FCF WS-NEG-FCF-YEARS.
004570*    ACCUMULATE THE CUMULATIVE AND SUM FIGURES ACROSS
004580*    EVERY YEAR SUPPLIED - SEE 1041 BELOW.  NOTE
004590*    WS-AVG-EBITDA AND WS-AVG-CAPEX ARE USED AS RAW
004600*    ACCUMULATORS HERE AND ONLY BECOME TRUE AVERAGES
004610*    ONCE DIVIDED BELOW - THE NAME REFLECTS WHAT THEY
004620*    HOLD AFTER THIS PARAGRAPH EXITS, NOT DURING IT.
004630     PERFORM 1041-ACCUM-DISPLAY-TOTALS THRU 1041-EXIT
004640         VARYING PQY-IX FROM 1 BY 1
004650         UNTIL PQY-IX > PQ-YEAR-COUNT.
004660*    DIVIDE DOWN TO AVERAGES.  GUARDED ON YEAR COUNT
004670*    ZERO SO A COMPANY WITH NO DETAIL RECORDS AT ALL
004680*    LEAVES EVERY FIGURE AT ZERO RATHER THAN ABENDING
004690*    ON A DIVIDE BY ZERO.
004700     IF PQ-YEAR-COUNT NOT = ZERO
004710         COMPUTE WS-AVG-CFO ROUNDED = WS-CUM-CFO / PQ-YEAR-COUNT
004720         COMPUTE WS-AVG-EBITDA ROUNDED =
004730                 WS-AVG-EBITDA / PQ-YEAR-COUNT
004740         COMPUTE WS-AVG-PAT ROUNDED = WS-CUM-PAT / PQ-YEAR-COUNT
004750         COMPUTE WS-AVG-CAPEX ROUNDED =
004760                 WS-AVG-CAPEX / PQ-YEAR-COUNT
004770*        ACCRUAL SHOWN ON THE REPORT IS SIMPLY THE
004780*        GAP BETWEEN AVERAGE PAT AND AVERAGE CFO -
004790*        A DIFFERENT (AND SIMPLER) FIGURE THAN
004800*        PQ110'S ABSOLUTE-VALUE ACCRUAL RATIO USED
004810*        FOR THE 1-10 SCORE.
004820         COMPUTE WS-AVG-ACCRUAL = WS-AVG-PAT - WS-AVG-CFO
004830         COMPUTE WS-AVG-FCF ROUNDED = WS-SUM-FCF / PQ-YEAR-COUNT
004840     END-IF.
004850*    FCF VOLATILITY (COEFFICIENT OF VARIATION AS A
004860*    PERCENT) NEEDS AT LEAST TWO YEARS AND A NON-ZERO
004870*    AVERAGE TO MEAN ANYTHING - OTHERWISE LEFT ZERO.
004880     MOVE ZERO TO WS-FCF-CV-PCT.
004890     IF PQ-YEAR-COUNT >= 2 AND WS-AVG-FCF NOT = ZERO
004900         MOVE ZERO TO WS-SUM-SQ-DIFF
004910*        SUM OF SQUARED DEVIATIONS FROM THE MEAN FCF,
004920*        THEN SAMPLE VARIANCE (N-1 DENOMINATOR) AND
004930*        THE SQUARE ROOT OF THAT TO GET THE SAMPLE
004940*        STANDARD DEVIATION - SAME NEWTON'S METHOD
004950*        AS PQ110 4020/6020, NO SQRT ON THIS COMPILER.
004960         PERFORM 1042-ACCUM-FCF-SQ-DIFF THRU 1042-EXIT
004970             VARYING PQY-IX FROM 1 BY 1
004980             UNTIL PQY-IX > PQ-YEAR-COUNT
004990         COMPUTE WS-FCF-VARIANCE ROUNDED =
005000                 WS-SUM-SQ-DIFF / (PQ-YEAR-COUNT - 1)
005010         MOVE WS-FCF-VARIANCE TO WS-SQRT-INPUT
005020         PERFORM 9800-COMPUTE-SQUARE-ROOT THRU 9800-EXIT
005030         COMPUTE WS-FCF-CV-PCT ROUNDED =
005040                 WS-SQRT-RESULT / WS-AVG-FCF * 100
005050     END-IF.
005060*    SECTION 5 FIGURES - EXPECTED EARNINGS AT THE
005070*    RISK-FREE RATE IS ALWAYS SHOWN; ACTUAL EARNING
005080*    RATE ONLY MEANS ANYTHING WHEN INTEREST INCOME
005090*    WAS ACTUALLY SUPPLIED AND THERE IS CASH TO
005100*    DIVIDE INTO.
005110     COMPUTE WS-EXPECTED-EARNINGS ROUNDED =
005120             PQC-CASH-BALANCE * PQC-RATE-PCT / 100.
005130     MOVE ZERO TO WS-ACTUAL-EARNING-RATE.
005140     IF PQC-INT-INCOME-FLAG = "Y" AND
005150        PQC-CASH-BALANCE NOT = ZERO
005160         COMPUTE WS-ACTUAL-EARNING-RATE ROUNDED =
005170                 PQC-INT-INCOME / PQC-CASH-BALANCE * 100
005180     END-IF.
005190 1040-EXIT.
005200     EXIT.
005210*
005220 1041-ACCUM-DISPLAY-TOTALS.
005230*    ONE PASS PER YEAR OF DETAIL - ADDS THIS YEAR'S
005240*    FIGURES INTO EACH RUNNING TOTAL/ACCUMULATOR AND
005250*    COUNTS NEGATIVE-FCF YEARS FOR SECTION 6.
005260*    CUMULATIVE (NOT AVERAGED) TOTALS FOR SECTION 1.
005270     ADD PQY-PAT (PQY-IX)    TO WS-CUM-PAT.
005280     ADD PQY-CFO (PQY-IX)    TO WS-CUM-CFO.
005290*    RAW ACCUMULATORS - DIVIDED DOWN TO AVERAGES BACK
005300*    IN THE CALLING PARAGRAPH, 1040, ONCE THE LOOP
005310*    THAT PERFORMS THIS PARAGRAPH HAS FINISHED.
005320     ADD PQY-EBITDA (PQY-IX) TO WS-AVG-EBITDA.
005330     ADD PQY-CAPEX (PQY-IX)  TO WS-AVG-CAPEX.
005340     ADD PQY-FCF (PQY-IX)    TO WS-SUM-FCF.
005350*    NEGATIVE-YEAR COUNTER FOR THE SECTION 6 "OUT OF"
005360*    LINE AND THE LACK-OF-GENERATION FLAG.
005370     IF PQY-FCF (PQY-IX) < ZERO
005380         ADD 1 TO WS-NEG-FCF-YEARS
005390     END-IF.
005400 1041-EXIT.
005410     EXIT.
005420*
005430 1042-ACCUM-FCF-SQ-DIFF.
005440*    ONE TERM OF THE SUM OF SQUARED DEVIATIONS USED
005450*    BY THE VARIANCE COMPUTE IN 1040 ABOVE.
005460*    ONLY REACHED WHEN WS-AVG-FCF IS ALREADY KNOWN,
005470*    I.E. AFTER THE FIRST PASS OVER THE YEAR TABLE
005480*    IN 1041 HAS COMPLETED.
005490     COMPUTE WS-DIFF = PQY-FCF (PQY-IX) - WS-AVG-FCF.
005500     COMPUTE WS-SUM-SQ-DIFF = WS-SUM-SQ-DIFF +
005510             (WS-DIFF * WS-DIFF).
005520 1042-EXIT.
005530     EXIT.
005540*
005550****************************************************
005560*  GENERIC SAMPLE SQUARE ROOT, NEWTON'S METHOD -    *
005570*  SAME ROUTINE AS PQ110 9800, KEPT LOCAL HERE      *
005580*  SINCE THIS PROGRAM DOES NOT CALL PQ110 FOR ITS   *
005590*  OWN DISPLAY-ONLY FCF STATISTICS.                 *
005600****************************************************
005610 9800-COMPUTE-SQUARE-ROOT.
005620*    NEGATIVE OR ZERO INPUT GIVES A ZERO RESULT
005630*    RATHER THAN LETTING THE ITERATION DIVIDE BY A
005640*    ZERO SEED BELOW.
005650     IF WS-SQRT-INPUT <= ZERO
005660         MOVE ZERO TO WS-SQRT-RESULT
005670     ELSE
005680*        SEED THE ITERATION WITH THE INPUT ITSELF AND
005690*        RUN 20 NEWTON PASSES - CONVERGES WELL INSIDE
005700*        THAT FOR ANY VARIANCE FIGURE SEEN HERE (SAME
005710*        PASS COUNT AS PQ110, RE-KEYED 21/01/07 PER
005720*        CHANGE LOG 0038 THERE AFTER LARGE VARIANCES
005730*        WERE FOUND NOT TO CONVERGE IN FEWER PASSES).
005740         MOVE WS-SQRT-INPUT TO WS-SQRT-RESULT
005750         PERFORM 9810-SQRT-ITERATE THRU 9810-EXIT
005760             VARYING WS-SQRT-COUNT FROM 1 BY 1
005770             UNTIL WS-SQRT-COUNT > 20
005780     END-IF.
005790 9800-EXIT.
005800     EXIT.
005810*
005820 9810-SQRT-ITERATE.
005830*    ONE NEWTON-RAPHSON REFINEMENT STEP - AVERAGES
005840*    THE CURRENT ESTIMATE WITH INPUT/ESTIMATE, THE
005850*    STANDARD FORM OF THE ITERATION FOR SQUARE ROOT.
005860     COMPUTE WS-SQRT-RESULT ROUNDED =
005870             (WS-SQRT-RESULT + (WS-SQRT-INPUT / WS-SQRT-RESULT))
005880             / 2.
005890 9810-EXIT.
005900     EXIT.
005910*
005920****************************************************
005930*  FULL SIX-SECTION REPORT FOR AN ANALYSED COMPANY  *
005940****************************************************
005950 2000-WRITE-REPORT-BLOCK.
005960*    REPORT HEADING, COMPANY IDENTIFIER, RISK-FREE
005970*    RATE AND THE DATA PERIOD LINE - COMMON TO EVERY
005980*    ANALYSED COMPANY REGARDLESS OF WARNINGS RAISED.
005990     MOVE SPACES TO PQR-TEXT-LINE.
006000     MOVE "PROFIT QUALITY & ACCRUAL ANALYSIS REPORT" TO PQRT-TEXT.
006010     WRITE PQ-RPT-RECORD FROM PQR-TEXT-LINE.
006020*    COMPANY IDENTIFIER LINE - THE TICKER AS SUPPLIED
006030*    ON THE FEED, ALREADY PROVED VALID BY 1030 BEFORE
006040*    THIS PARAGRAPH IS EVER REACHED.
006050     MOVE SPACES TO PQRV-LABEL PQRV-VALUE.
006060     MOVE "COMPANY:" TO PQRV-LABEL.
006070     MOVE WS-COMPANY-ID TO PQRV-VALUE.
006080     WRITE PQ-RPT-RECORD FROM PQR-TEXT-VAL-LINE.
006090*    RISK-FREE RATE AS CONVERTED TO A WHOLE PERCENT
006100*    BACK IN 1000-PROCESS-COMPANY.
006110     MOVE SPACES TO PQRP-LABEL.
006120     MOVE "RISK-FREE RATE:" TO PQRP-LABEL.
006130     MOVE PQC-RATE-PCT TO PQRP-PCT.
006140     WRITE PQ-RPT-RECORD FROM PQR-PCT-LINE.
006150*    DATA PERIOD LINE - BUILT AS ITS OWN TEXT LINE
006160*    (CHANGE 0043) RATHER THAN REPURPOSING THE
006170*    "<N> OUT OF <M>" COUNT-LINE LAYOUT, WHICH LEFT
006180*    THE YEAR COUNT BUTTED STRAIGHT AGAINST THE WORD
006190*    "YEARS" WITH NO SEPARATING SPACE.
006200     MOVE SPACES TO PQR-TEXT-LINE.
006210     MOVE PQ-YEAR-COUNT TO WS-YEAR-COUNT-ED.
006220     STRING "DATA PERIOD: " DELIMITED BY SIZE
006230            WS-YEAR-COUNT-ED DELIMITED BY SIZE
006240            " YEARS" DELIMITED BY SIZE
006250         INTO PQRT-TEXT.
006260     WRITE PQ-RPT-RECORD FROM PQR-TEXT-LINE.
006270*    DASHED RULE CLOSING THE HEADING BLOCK - SAME
006280*    RULE IS REPEATED BEFORE "ANALYSIS COMPLETE" AT
006290*    THE FOOT OF THE REPORT, SEE BELOW.
006300     MOVE SPACES TO PQR-TEXT-LINE.
006310     MOVE "========================================" TO PQRT-TEXT.
006320     WRITE PQ-RPT-RECORD FROM PQR-TEXT-LINE.
006330     MOVE SPACES TO PQ-RPT-RECORD.
006340*    ONE BLANK PRINT LINE (NOT A TEXT LINE) BETWEEN
006350*    THE HEADING BLOCK AND THE FIRST WARNING/SECTION
006360*    - SAME SPACER TECHNIQUE USED AFTER EVERY SECTION
006370*    BELOW.
006380     WRITE PQ-RPT-RECORD.
006390*    ANY WARNINGS RAISED BY PQ110, THEN THE SIX
006400*    NUMBERED SECTIONS IN THE ORDER FINANCE ASKED
006410*    FOR THEM (CHANGE LOG 0002), THEN THE CLOSING
006420*    RULE AND "ANALYSIS COMPLETE" LINE.
006430     PERFORM 2010-WRITE-WARNINGS THRU 2010-EXIT.
006440     PERFORM 2020-WRITE-SECTION-1 THRU 2020-EXIT.
006450     PERFORM 2030-WRITE-SECTION-2 THRU 2030-EXIT.
006460     PERFORM 2040-WRITE-SECTION-3 THRU 2040-EXIT.
006470     PERFORM 2050-WRITE-SECTION-4 THRU 2050-EXIT.
006480     PERFORM 2060-WRITE-SECTION-5 THRU 2060-EXIT.
006490     PERFORM 2070-WRITE-SECTION-6 THRU 2070-EXIT.
006500     MOVE SPACES TO PQR-TEXT-LINE.
006510     MOVE "========================================" TO PQRT-TEXT.
006520     WRITE PQ-RPT-RECORD FROM PQR-TEXT-LINE.
006530*    CLOSING MARKER LINE - LETS A READER SKIMMING A
006540*    MULTI-COMPANY PRINTOUT CONFIRM THE ANALYSIS FOR
006550*    THIS COMPANY REACHED THE END WITHOUT ABENDING
006560*    PART WAY THROUGH A SECTION.
006570     MOVE "ANALYSIS COMPLETE" TO PQRT-TEXT.
006580     WRITE PQ-RPT-RECORD FROM PQR-TEXT-LINE.
006590     MOVE SPACES TO PQ-RPT-RECORD.
006600     WRITE PQ-RPT-RECORD.
006610 2000-EXIT.
006620     EXIT.
006630*
006640 2005-WRITE-REJECT-BLOCK.
006650*    SHORT BLOCK FOR A COMPANY WHOSE TICKER FAILED
006660*    THE .NS/.BO SUFFIX TEST - HEADING, COMPANY
006670*    IDENTIFIER AND THE CATALOGUED ERROR TEXT ONLY,
006680*    NO SIX-SECTION ANALYSIS AND NO SUMMARY RECORD.
006690*    SAME HEADING AND COMPANY LINES AS AN ANALYSED
006700*    COMPANY SO THE REPORT READS CONSISTENTLY WHEN
006710*    A GOOD AND A REJECTED COMPANY FALL ON ADJACENT
006720*    PAGES.
006730     MOVE SPACES TO PQR-TEXT-LINE.
006740     MOVE "PROFIT QUALITY & ACCRUAL ANALYSIS REPORT" TO PQRT-TEXT.
006750     WRITE PQ-RPT-RECORD FROM PQR-TEXT-LINE.
006760     MOVE SPACES TO PQRV-LABEL PQRV-VALUE.
006770     MOVE "COMPANY:" TO PQRV-LABEL.
006780     MOVE WS-COMPANY-ID TO PQRV-VALUE.
006790     WRITE PQ-RPT-RECORD FROM PQR-TEXT-VAL-LINE.
006800*    PQ004-TEXT IS THE ONLY CATALOGUED MESSAGE USED
006810*    OUTSIDE OF 2010-WRITE-WARNINGS - IT IS AN ERROR
006820*    RATHER THAN A WARNING SINCE THE COMPANY IS NOT
006830*    ANALYSED AT ALL.
006840     MOVE SPACES TO PQR-TEXT-LINE.
006850     STRING "ERROR: " PQ004-TEXT DELIMITED BY SIZE
006860         INTO PQRT-TEXT.
006870     WRITE PQ-RPT-RECORD FROM PQR-TEXT-LINE.
006880     MOVE SPACES TO PQ-RPT-RECORD.
006890     WRITE PQ-RPT-RECORD.
006900 2005-EXIT.
006910     EXIT.
006920*
006930 2010-WRITE-WARNINGS.
006940*    UP TO THREE WARNING LINES, ONE PER SWITCH RAISED
006950*    BY PQ110 - INSUFFICIENT DATA (FEWER THAN 1 YEAR),
006960*    ONLY 3 YEARS AVAILABLE (FEWER THAN 10), AND NO
006970*    INTEREST INCOME SUPPLIED.  A COMPANY CAN CARRY
006980*    ANY COMBINATION OF THE THREE, OR NONE AT ALL.
006990*    RAISED BY PQ110 U1-1 WHEN FEWER THAN 3 YEARS OF
007000*    DETAIL WERE SUPPLIED FOR THE COMPANY.
007010     IF PQC-CFO-PAT-WARN-INSUFF = "Y"
007020         MOVE SPACES TO PQR-TEXT-LINE
007030         STRING "WARNING: " PQ001-TEXT DELIMITED BY SIZE
007040             INTO PQRT-TEXT
007050         WRITE PQ-RPT-RECORD FROM PQR-TEXT-LINE
007060     END-IF.
007070*    RAISED BY PQ110 U1-1 WHEN EXACTLY 3 YEARS WERE
007080*    SUPPLIED - ENOUGH TO CALCULATE BUT SHORT OF THE
007090*    FULL 10-YEAR WINDOW THE RATIOS ARE DESIGNED FOR.
007100     IF PQC-CFO-PAT-WARN-ONLY3 = "Y"
007110         MOVE SPACES TO PQR-TEXT-LINE
007120         STRING "WARNING: " PQ002-TEXT DELIMITED BY SIZE
007130             INTO PQRT-TEXT
007140         WRITE PQ-RPT-RECORD FROM PQR-TEXT-LINE
007150     END-IF.
007160*    RAISED BY PQ110 U1-5 WHEN PQC-INT-INCOME-FLAG
007170*    CAME IN "N" - THE CASH SCORE IS SET NEUTRAL
007180*    RATHER THAN GUESSED AT.
007190     IF PQC-CASH-WARN-NO-INT = "Y"
007200         MOVE SPACES TO PQR-TEXT-LINE
007210         STRING "WARNING: " PQ003-TEXT DELIMITED BY SIZE
007220             INTO PQRT-TEXT
007230         WRITE PQ-RPT-RECORD FROM PQR-TEXT-LINE
007240     END-IF.
007250 2010-EXIT.
007260     EXIT.
007270*
007280****************************************************
007290*  SECTION 1 - U1-1, CUMULATIVE PAT VS CFO RATIO    *
007300****************************************************
007310 2020-WRITE-SECTION-1.
007320*    HEADING CARRIES THE ACTUAL NUMBER OF YEARS USED
007330*    IN THE CUMULATIVE FIGURES SO THE READER CAN SEE
007340*    AT A GLANCE WHETHER THE FULL 10-YEAR WINDOW WAS
007350*    AVAILABLE.
007360     MOVE SPACES TO PQR-TEXT-LINE.
007370     MOVE PQ-YEAR-COUNT TO WS-YEAR-COUNT-ED.
007380     STRING "1. CUMULATIVE PAT VS CFO RATIO (" DELIMITED BY SIZE
007390            WS-YEAR-COUNT-ED DELIMITED BY SIZE
007400            "Y):" DELIMITED BY SIZE
007410         INTO PQRT-TEXT.
007420     WRITE PQ-RPT-RECORD FROM PQR-TEXT-LINE.
007430*    THE TWO CUMULATIVE TOTALS BEHIND THE RATIO,
007440*    SUMMED OVER EVERY YEAR SUPPLIED IN 1041 ABOVE.
007450     MOVE SPACES TO PQRA-LABEL.
007460     MOVE "   CUMULATIVE PAT:" TO PQRA-LABEL.
007470     MOVE WS-CUM-PAT TO PQRA-AMOUNT.
007480     WRITE PQ-RPT-RECORD FROM PQR-AMT-LINE.
007490     MOVE SPACES TO PQRA-LABEL.
007500     MOVE "   CUMULATIVE CFO:" TO PQRA-LABEL.
007510     MOVE WS-CUM-CFO TO PQRA-AMOUNT.
007520     WRITE PQ-RPT-RECORD FROM PQR-AMT-LINE.
007530*    U1-1 RATIO CALCULATED BY PQ110 FROM THE SAME
007540*    TWO CUMULATIVE FIGURES.
007550     MOVE SPACES TO PQRR-LABEL.
007560     MOVE "   RATIO (CFO/PAT):" TO PQRR-LABEL.
007570     MOVE PQC-CFO-PAT-RATIO TO PQRR-RATIO.
007580     WRITE PQ-RPT-RECORD FROM PQR-RATIO-LINE.
007590     MOVE SPACES TO PQ-RPT-RECORD.
007600     WRITE PQ-RPT-RECORD.
007610 2020-EXIT.
007620     EXIT.
007630*
007640****************************************************
007650*  SECTION 2 - U1-2, CFO/EBITDA CONSISTENCY         *
007660****************************************************
007670 2030-WRITE-SECTION-2.
007680*    HEADING LINE FOR THE SECTION.
007690     MOVE SPACES TO PQR-TEXT-LINE.
007700     MOVE "2. CFO/EBITDA CONSISTENCY:" TO PQRT-TEXT.
007710     WRITE PQ-RPT-RECORD FROM PQR-TEXT-LINE.
007720*    AVERAGE CFO - SAME FIGURE PRINTED IN SECTION 1
007730*    AND SECTION 6, HELD ONCE IN WS-AVG-CFO.
007740     MOVE SPACES TO PQRA-LABEL.
007750     MOVE "   AVERAGE CFO:" TO PQRA-LABEL.
007760     MOVE WS-AVG-CFO TO PQRA-AMOUNT.
007770     WRITE PQ-RPT-RECORD FROM PQR-AMT-LINE.
007780*    AVERAGE EBITDA - ACCUMULATED IN 1041 AND
007790*    DIVIDED DOWN IN 1040 ABOVE.
007800     MOVE SPACES TO PQRA-LABEL.
007810     MOVE "   AVERAGE EBITDA:" TO PQRA-LABEL.
007820     MOVE WS-AVG-EBITDA TO PQRA-AMOUNT.
007830     WRITE PQ-RPT-RECORD FROM PQR-AMT-LINE.
007840*    U1-2 RATIO SUPPLIED BY PQ110 - HOW MUCH OF
007850*    REPORTED EBITDA IS BACKED BY ACTUAL CASH FLOW.
007860     MOVE SPACES TO PQRR-LABEL.
007870     MOVE "   CFO/EBITDA RATIO:" TO PQRR-LABEL.
007880     MOVE PQC-CFO-EBITDA-RATIO TO PQRR-RATIO.
007890     WRITE PQ-RPT-RECORD FROM PQR-RATIO-LINE.
007900*    BLANK SEPARATOR LINE BEFORE THE NEXT SECTION.
007910     MOVE SPACES TO PQ-RPT-RECORD.
007920     WRITE PQ-RPT-RECORD.
007930 2030-EXIT.
007940     EXIT.
007950*
007960****************************************************
007970*  SECTION 3 - U1-3, ACCRUAL PROFIT CONVERSION      *
007980*  QUALITY SCORE (1-10, LOWER RATIO IS BETTER)      *
007990****************************************************
008000 2040-WRITE-SECTION-3.
008010*    HEADING LINE.
008020     MOVE SPACES TO PQR-TEXT-LINE.
008030     MOVE "3. ACCRUAL PROFIT CONVERSION QUALITY:" TO PQRT-TEXT.
008040     WRITE PQ-RPT-RECORD FROM PQR-TEXT-LINE.
008050*    THE THREE FIGURES BEHIND THE ACCRUAL RATIO ARE
008060*    ALL SHOWN SO THE READER CAN SEE THE ARITHMETIC,
008070*    NOT JUST THE RESULT.
008080     MOVE SPACES TO PQRA-LABEL.
008090     MOVE "   AVERAGE PAT:" TO PQRA-LABEL.
008100     MOVE WS-AVG-PAT TO PQRA-AMOUNT.
008110     WRITE PQ-RPT-RECORD FROM PQR-AMT-LINE.
008120     MOVE SPACES TO PQRA-LABEL.
008130     MOVE "   AVERAGE CFO:" TO PQRA-LABEL.
008140     MOVE WS-AVG-CFO TO PQRA-AMOUNT.
008150     WRITE PQ-RPT-RECORD FROM PQR-AMT-LINE.
008160*    AVERAGE ACCRUALS PRINTED HERE (WS-AVG-ACCRUAL,
008170*    PAT LESS CFO) IS THE SIMPLE REPORT FIGURE FROM
008180*    1040 ABOVE, NOT PQ110'S ABSOLUTE-VALUE VERSION.
008190     MOVE SPACES TO PQRA-LABEL.
008200     MOVE "   AVERAGE ACCRUALS (PAT - CFO):" TO PQRA-LABEL.
008210     MOVE WS-AVG-ACCRUAL TO PQRA-AMOUNT.
008220     WRITE PQ-RPT-RECORD FROM PQR-AMT-LINE.
008230*    U1-3 RATIO AND ITS 1-10 SCORE, BOTH SUPPLIED BY
008240*    PQ110 FROM THE ABSOLUTE-VALUE ACCRUAL RATIO.
008250     MOVE SPACES TO PQRR-LABEL.
008260     MOVE "   ACCRUAL RATIO (ACCRUALS/PAT):" TO PQRR-LABEL.
008270     MOVE PQC-ACCRUAL-RATIO TO PQRR-RATIO.
008280     WRITE PQ-RPT-RECORD FROM PQR-RATIO-LINE.
008290     MOVE SPACES TO PQRS-LABEL.
008300     MOVE "   QUALITY SCORE (1-10):" TO PQRS-LABEL.
008310     MOVE PQC-ACCRUAL-SCORE TO PQRS-SCORE.
008320     WRITE PQ-RPT-RECORD FROM PQR-SCORE-LINE.
008330*    FOOTNOTE LINE - FINANCE ASKED FOR THIS AFTER
008340*    SEVERAL ANALYSTS MIS-READ A HIGH SCORE AS A
008350*    HIGH RATIO.
008360     MOVE SPACES TO PQR-TEXT-LINE.
008370     MOVE "   (LOWER RATIO = BETTER QUALITY)" TO PQRT-TEXT.
008380     WRITE PQ-RPT-RECORD FROM PQR-TEXT-LINE.
008390     MOVE SPACES TO PQ-RPT-RECORD.
008400     WRITE PQ-RPT-RECORD.
008410 2040-EXIT.
008420     EXIT.
008430*
008440****************************************************
008450*  SECTION 4 - U1-4, DEPRECIATION VOLATILITY        *
008460****************************************************
008470 2050-WRITE-SECTION-4.
008480*    SHORTEST OF THE SIX SECTIONS - A SINGLE FIGURE
008490*    FROM PQ110 U1-4, THE STANDARD DEVIATION OF
008500*    YEARLY DEPRECIATION-TO-SALES EXPRESSED AS A
008510*    PERCENT OF THE AVERAGE DEPRECIATION PERCENT.
008520     MOVE SPACES TO PQR-TEXT-LINE.
008530     MOVE "4. DEPRECIATION VOLATILITY (AS % OF SALES):"
008540         TO PQRT-TEXT.
008550     WRITE PQ-RPT-RECORD FROM PQR-TEXT-LINE.
008560     MOVE SPACES TO PQRP-LABEL.
008570     MOVE "   VOLATILITY:" TO PQRP-LABEL.
008580     MOVE PQC-DEP-VOLATILITY-PCT TO PQRP-PCT.
008590     WRITE PQ-RPT-RECORD FROM PQR-PCT-LINE.
008600     MOVE SPACES TO PQ-RPT-RECORD.
008610     WRITE PQ-RPT-RECORD.
008620 2050-EXIT.
008630     EXIT.
008640*
008650****************************************************
008660*  SECTION 5 - U1-5, CASH EARNINGS ANALYSIS.        *
008670*  ACTUAL EARNING RATE LINE ONLY PRINTS WHEN         *
008680*  INTEREST INCOME WAS SUPPLIED (CHANGE LOG 0031).  *
008690****************************************************
008700 2060-WRITE-SECTION-5.
008710*    HEADING, THEN THE CASH BALANCE AND RISK-FREE
008720*    RATE THAT THE EXPECTED EARNINGS FIGURE BELOW IS
008730*    COMPUTED FROM (SEE 1040 ABOVE).
008740     MOVE SPACES TO PQR-TEXT-LINE.
008750     MOVE "5. COMPANY CASH EARNINGS ANALYSIS:" TO PQRT-TEXT.
008760     WRITE PQ-RPT-RECORD FROM PQR-TEXT-LINE.
008770     MOVE SPACES TO PQRA-LABEL.
008780     MOVE "   CASH BALANCE:" TO PQRA-LABEL.
008790     MOVE PQC-CASH-BALANCE TO PQRA-AMOUNT.
008800     WRITE PQ-RPT-RECORD FROM PQR-AMT-LINE.
008810     MOVE SPACES TO PQRP-LABEL.
008820     MOVE "   RISK-FREE RATE:" TO PQRP-LABEL.
008830     MOVE PQC-RATE-PCT TO PQRP-PCT.
008840     WRITE PQ-RPT-RECORD FROM PQR-PCT-LINE.
008850*    EXPECTED EARNINGS = CASH BALANCE AT THE
008860*    RISK-FREE RATE - ALWAYS PRINTED, WHETHER OR NOT
008870*    ACTUAL INTEREST INCOME WAS SUPPLIED.
008880     MOVE SPACES TO PQRA-LABEL.
008890     MOVE "   EXPECTED EARNINGS AT RISK-FREE RATE:" TO PQRA-LABEL.
008900     MOVE WS-EXPECTED-EARNINGS TO PQRA-AMOUNT.
008910     WRITE PQ-RPT-RECORD FROM PQR-AMT-LINE.
008920*    WHEN NO INTEREST INCOME WAS SUPPLIED THE ACTUAL
008930*    EARNING RATE HAS NO MEANING - SHOW "DATA NOT
008940*    AVAILABLE" INSTEAD OF A ZERO RATE THAT COULD BE
008950*    MISREAD AS A GENUINE ZERO RETURN.
008960     IF PQC-INT-INCOME-FLAG = "Y"
008970         MOVE SPACES TO PQRA-LABEL
008980         MOVE "   ACTUAL INTEREST INCOME:" TO PQRA-LABEL
008990         MOVE PQC-INT-INCOME TO PQRA-AMOUNT
009000         WRITE PQ-RPT-RECORD FROM PQR-AMT-LINE
009010         MOVE SPACES TO PQRE-LABEL
009020         MOVE "   ACTUAL EARNING RATE:" TO PQRE-LABEL
009030         MOVE WS-ACTUAL-EARNING-RATE TO PQRE-RATE
009040         WRITE PQ-RPT-RECORD FROM PQR-EARN-RATE-LINE
009050     ELSE
009060         MOVE SPACES TO PQRV-LABEL PQRV-VALUE
009070         MOVE "   ACTUAL INTEREST INCOME:" TO PQRV-LABEL
009080         MOVE "DATA NOT AVAILABLE" TO PQRV-VALUE
009090         WRITE PQ-RPT-RECORD FROM PQR-TEXT-VAL-LINE
009100     END-IF.
009110*    U1-5 CASH EARNING SCORE FROM PQ110 - NEUTRAL
009120*    (5) WHEN PQC-CASH-WARN-NO-INT IS RAISED, SEE
009130*    THE WARNING BLOCK PRINTED EARLIER IN 2010.
009140     MOVE SPACES TO PQRS-LABEL.
009150     MOVE "   CASH EARNING SCORE (1-10):" TO PQRS-LABEL.
009160     MOVE PQC-CASH-SCORE TO PQRS-SCORE.
009170     WRITE PQ-RPT-RECORD FROM PQR-SCORE-LINE.
009180     MOVE SPACES TO PQ-RPT-RECORD.
009190     WRITE PQ-RPT-RECORD.
009200 2060-EXIT.
009210     EXIT.
009220*
009230****************************************************
009240*  SECTION 6 - U1-6, FREE CASH FLOW ANALYSIS.        *
009250*  ADDED 23/06/89, CHANGE LOG 0008 - THE AVERAGES   *
009260*  PRINTED HERE ARE COMPUTED INDEPENDENTLY OF        *
009270*  PQ110'S LACK-OF-QUALITY FLAG, SEE 1040 ABOVE.    *
009280****************************************************
009290 2070-WRITE-SECTION-6.
009300*    HEADING, THEN THE THREE AVERAGES THAT MAKE UP
009310*    THE FCF ARITHMETIC (CFO LESS CAPEX = FCF).
009320     MOVE SPACES TO PQR-TEXT-LINE.
009330     MOVE "6. FREE CASH FLOW ANALYSIS:" TO PQRT-TEXT.
009340     WRITE PQ-RPT-RECORD FROM PQR-TEXT-LINE.
009350     MOVE SPACES TO PQRA-LABEL.
009360     MOVE "   AVERAGE CFO:" TO PQRA-LABEL.
009370     MOVE WS-AVG-CFO TO PQRA-AMOUNT.
009380     WRITE PQ-RPT-RECORD FROM PQR-AMT-LINE.
009390     MOVE SPACES TO PQRA-LABEL.
009400     MOVE "   AVERAGE CAPEX:" TO PQRA-LABEL.
009410     MOVE WS-AVG-CAPEX TO PQRA-AMOUNT.
009420     WRITE PQ-RPT-RECORD FROM PQR-AMT-LINE.
009430     MOVE SPACES TO PQRA-LABEL.
009440     MOVE "   AVERAGE FCF (CFO - CAPEX):" TO PQRA-LABEL.
009450     MOVE WS-AVG-FCF TO PQRA-AMOUNT.
009460     WRITE PQ-RPT-RECORD FROM PQR-AMT-LINE.
009470*    COEFFICIENT-OF-VARIATION VOLATILITY FIGURE FROM
009480*    1040 ABOVE, ZERO WHEN FEWER THAN 2 YEARS WERE
009490*    SUPPLIED OR THE AVERAGE FCF ITSELF IS ZERO.
009500     MOVE SPACES TO PQRP-LABEL.
009510     MOVE "   FCF VOLATILITY (CV%):" TO PQRP-LABEL.
009520     MOVE WS-FCF-CV-PCT TO PQRP-PCT.
009530     WRITE PQ-RPT-RECORD FROM PQR-PCT-LINE.
009540*    COUNT OF YEARS WHERE FCF WENT NEGATIVE OUT OF
009550*    THE TOTAL YEARS SUPPLIED - RAW MATERIAL FOR THE
009560*    LACK-OF-GENERATION FLAG PRINTED NEXT.
009570     MOVE SPACES TO PQRC-LABEL.
009580     MOVE "   NEGATIVE FCF YEARS:" TO PQRC-LABEL.
009590     MOVE WS-NEG-FCF-YEARS TO PQRC-COUNT1.
009600     MOVE PQ-YEAR-COUNT TO PQRC-COUNT2.
009610     WRITE PQ-RPT-RECORD FROM PQR-COUNT-LINE.
009620*    U1-6 LACK-OF-QUALITY FLAG FROM PQ110 - "YES"
009630*    MEANS THE COMPANY SHOWED WEAK OR NEGATIVE FREE
009640*    CASH FLOW GENERATION OVER THE PERIOD ANALYSED.
009650     MOVE SPACES TO PQRV-LABEL PQRV-VALUE.
009660     MOVE "   LACK OF FCF GENERATION:" TO PQRV-LABEL.
009670     IF PQC-FCF-LACK-FLAG = "YES"
009680         MOVE "YES" TO PQRV-VALUE
009690     ELSE
009700         MOVE "NO" TO PQRV-VALUE
009710     END-IF.
009720     WRITE PQ-RPT-RECORD FROM PQR-TEXT-VAL-LINE.
009730 2070-EXIT.
009740     EXIT.
009750*
009760 2080-WRITE-SUMMARY-RECORD.
009770*    ONE PQ-SUM RECORD PER ANALYSED COMPANY - EVERY
009780*    RATIO, SCORE AND FLAG PQ110 HANDED BACK, PLUS
009790*    THE COMPANY IDENTIFIER AND YEAR COUNT.  NO
009800*    DISPLAY-ONLY FIGURES (AVERAGES, CUMULATIVE
009810*    TOTALS) GO ON THE SUMMARY - THOSE ARE REPORT
009820*    ONLY, PER THE FINANCE DEPT SPEC.
009830*    IDENTIFYING FIELDS FIRST.
009840     MOVE SPACES                  TO PQ-SUM-RECORD.
009850     MOVE WS-COMPANY-ID           TO PQS-COMPANY-ID.
009860     MOVE PQ-YEAR-COUNT           TO PQS-YEARS-USED.
009870*    THEN THE SIX PROFIT QUALITY MEASURES IN THE
009880*    SAME U1-1 THROUGH U1-6 ORDER AS THE REPORT.
009890     MOVE PQC-CFO-PAT-RATIO       TO PQS-CFO-PAT-RATIO.
009900     MOVE PQC-CFO-EBITDA-RATIO    TO PQS-CFO-EBITDA-RATIO.
009910     MOVE PQC-ACCRUAL-RATIO       TO PQS-ACCRUAL-RATIO.
009920     MOVE PQC-ACCRUAL-SCORE       TO PQS-ACCRUAL-SCORE.
009930     MOVE PQC-DEP-VOLATILITY-PCT  TO PQS-DEP-VOLATILITY-PCT.
009940     MOVE PQC-CASH-SCORE          TO PQS-CASH-SCORE.
009950     MOVE PQC-FCF-LACK-FLAG       TO PQS-FCF-LACK-FLAG.
009960*    ONE RECORD WRITTEN PER CALL OF THIS PARAGRAPH -
009970*    NEVER REWRITTEN OR UPDATED LATER IN THE RUN.
009980     WRITE PQ-SUM-RECORD.
009990 2080-EXIT.
010000     EXIT.
010010*
010020****************************************************
010030*  END OF JOB - RUN CONTROL TOTALS                  *
010040*  ADDED 14/02/91, CHANGE LOG 0013, AFTER AN AUDIT  *
010050*  QUERY ASKED HOW MANY COMPANIES ON A GIVEN FEED   *
010060*  WERE SILENTLY DROPPED FOR A BAD TICKER.          *
010070****************************************************
010080 9000-END-OF-RUN.
010090*    BANNER LINE.
010100     MOVE SPACES TO PQR-TEXT-LINE.
010110     MOVE "*** END OF RUN ***" TO PQRT-TEXT.
010120     WRITE PQ-RPT-RECORD FROM PQR-TEXT-LINE.
010130*    TOTAL HEADER RECORDS READ FROM PQ-COF, WHETHER
010140*    OR NOT THE TICKER PASSED VALIDATION.
010150     MOVE SPACES TO PQRJ-LABEL.
010160     MOVE "COMPANIES READ:" TO PQRJ-LABEL.
010170     MOVE PQ-COMPANIES-READ TO PQRJ-COUNT.
010180     WRITE PQ-RPT-RECORD FROM PQR-EOJ-LINE.
010190*    COMPANIES WHERE THE FULL SIX-SECTION ANALYSIS
010200*    WAS RUN AND A PQ-SUM RECORD WRITTEN.
010210     MOVE SPACES TO PQRJ-LABEL.
010220     MOVE "COMPANIES ANALYZED:" TO PQRJ-LABEL.
010230     MOVE PQ-COMPANIES-ANALYZED TO PQRJ-COUNT.
010240     WRITE PQ-RPT-RECORD FROM PQR-EOJ-LINE.
010250*    COMPANIES REJECTED AT 1030 FOR A BAD TICKER
010260*    SUFFIX - ADDED PER CHANGE LOG 0013 AFTER AN
010270*    AUDIT QUERY ASKED HOW MANY COMPANIES A GIVEN
010280*    FEED WAS SILENTLY DROPPING.
010290     MOVE SPACES TO PQRJ-LABEL.
010300     MOVE "COMPANIES REJECTED:" TO PQRJ-LABEL.
010310     MOVE PQ-COMPANIES-REJECTED TO PQRJ-COUNT.
010320     WRITE PQ-RPT-RECORD FROM PQR-EOJ-LINE.
010330 9000-EXIT.
010340     EXIT.
