000010********************************************
000020*                                          *
000030*  WORKING STORAGE PRINT LINES FOR THE     *
000040*   PROFIT QUALITY ANALYSIS REPORT         *
000050********************************************
000060* ALL LINES ARE 100 BYTES, MOVED TO PQ-RPT-RECORD
000070* BEFORE WRITE.  KEPT AS SEPARATE NAMED 01S PER
000080* THE STYLE USED FOR THE PRINTED REPORTS ELSEWHERE
000090* IN THE SYSTEM - EASIER TO MAINTAIN COLUMN BY
000100* COLUMN THAN ONE SHARED WORK AREA.
000110*
000120* 04/03/26 VBC - CREATED.
000130* 09/03/26 VBC - ADDED COUNT-LINE & EOJ-LINE FOR THE
000140*                FCF NEGATIVE-YEARS DETAIL AND THE
000150*                END OF RUN TOTALS BLOCK.
000160* 22/04/26 VBC - PQRA-AMOUNT WIDENED TO 14 INTEGER
000170*                DIGITS TO MATCH THE FDPQCOF REWIDTH -
000180*                FILLER TRIMMED SAME AMOUNT TO HOLD
000190*                THE LINE AT 100 BYTES.
000200*
000210 01  PQR-TEXT-LINE.
000220     03  PQRT-TEXT               PIC X(90).
000230     03  FILLER                  PIC X(10).
000240*
000250 01  PQR-AMT-LINE.
000260     03  PQRA-LABEL              PIC X(40).
000270     03  PQRA-AMOUNT             PIC -ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99.
000280     03  FILLER                  PIC X(38).
000290*
000300 01  PQR-RATIO-LINE.
000310     03  PQRR-LABEL              PIC X(40).
000320     03  PQRR-RATIO              PIC -9.999.
000330     03  FILLER                  PIC X(54).
000340*
000350 01  PQR-PCT-LINE.
000360     03  PQRP-LABEL              PIC X(40).
000370     03  PQRP-PCT                PIC -ZZ9.99.
000380     03  PQRP-PCT-SIGN           PIC X        VALUE "%".
000390     03  FILLER                  PIC X(52).
000400*
000410 01  PQR-SCORE-LINE.
000420     03  PQRS-LABEL              PIC X(40).
000430     03  PQRS-SCORE              PIC Z9.
000440     03  FILLER                  PIC X(58).
000450*
000460 01  PQR-COUNT-LINE.
000470     03  PQRC-LABEL              PIC X(40).
000480     03  PQRC-COUNT1             PIC ZZ.
000490     03  PQRC-OF                 PIC X(08)   VALUE " OUT OF ".
000500     03  PQRC-COUNT2             PIC ZZ.
000510     03  FILLER                  PIC X(48).
000520*
000530 01  PQR-EARN-RATE-LINE.
000540     03  PQRE-LABEL              PIC X(40).
000550     03  PQRE-RATE               PIC -9.999.
000560     03  PQRE-PCT-SIGN           PIC X        VALUE "%".
000570     03  FILLER                  PIC X(53).
000580*
000590 01  PQR-TEXT-VAL-LINE.
000600     03  PQRV-LABEL              PIC X(40).
000610     03  PQRV-VALUE              PIC X(30).
000620     03  FILLER                  PIC X(30).
000630*
000640 01  PQR-EOJ-LINE.
000650     03  PQRJ-LABEL              PIC X(20).
000660     03  PQRJ-COUNT              PIC ZZZZ9.
000670     03  FILLER                  PIC X(75).
000680*
