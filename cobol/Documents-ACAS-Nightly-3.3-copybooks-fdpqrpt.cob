000010********************************************
000020*  FILE DEFINITION FOR THE PROFIT QUALITY  *
000030*   ANALYSIS REPORT FILE (PQ-RPT)          *
000040********************************************
000050*  PRINTABLE LINE SEQUENTIAL, 100 BYTE LINES.
000060*
000070* 04/03/26 VBC - CREATED.
000080*
000090 FD  PQ-RPT-FILE
000100     RECORD CONTAINS 100 CHARACTERS.
000110*
000120 01  PQ-RPT-RECORD             PIC X(100).
000130*
